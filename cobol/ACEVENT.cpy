000100******************************************************************
000200* COPYBOOK    ACEVENT                                            *
000300* EVENT RECORD - THE BATCH INPUT THAT DRIVES THE SIMULATION.     *
000400* ASCENDING EV-MINUTE SEQUENCE.  A TRAILER REC CARRIES THE INPUT  *
000500* RECORD COUNT FOR THE USUAL BALANCING CHECK.                     *
000600*                                                                *
000700* 11/20/88 JRS  ORIGINAL LAYOUT                                   112088JR
000800* 02/02/93 TGD  ADDED EV-STAY-DAYS FOR CHECK-IN EVENTS            020293TG
000900******************************************************************
001000 01  AC-EVENT-REC.
001100     05  EV-MINUTE               PIC 9(05).
001200     05  EV-TYPE                 PIC X(08).
001300         88  EV-IS-CHECKIN           VALUE "CHECKIN ".
001400         88  EV-IS-CHECKOUT          VALUE "CHECKOUT".
001500         88  EV-IS-ACON              VALUE "ACON    ".
001600         88  EV-IS-ACOFF             VALUE "ACOFF   ".
001700         88  EV-IS-SETTEMP           VALUE "SETTEMP ".
001800         88  EV-IS-SETSPEED          VALUE "SETSPEED".
001900         88  EV-IS-TICK              VALUE "TICK    ".
002000         88  EV-IS-TRAILER           VALUE "TRAILER ".
002100     05  EV-ROOM-ID               PIC 9(04).
002200     05  EV-MODE                  PIC X(01).
002300     05  EV-FAN-SPEED             PIC X(01).
002400     05  EV-TARGET-TEMP           PIC S9(03)V9.
002500     05  EV-GUEST-ID              PIC X(18).
002600     05  EV-GUEST-NAME            PIC X(20).
002700     05  EV-STAY-DAYS             PIC 9(03).
002800     05  FILLER                   PIC X(16).
002900
003000******************************************************************
003100* TRAILER RECORD REDEFINITION - SAME 80-BYTE EVENT RECORD AREA,   *
003200* CARRYING ONLY THE RUN'S INPUT RECORD COUNT.                     *
003300******************************************************************
003400 01  AC-EVENT-TRAILER REDEFINES AC-EVENT-REC.
003500     05  TRL-FILLER-1             PIC X(13).
003600     05  TRL-RECORD-COUNT         PIC 9(09).
003700     05  FILLER                   PIC X(58).
