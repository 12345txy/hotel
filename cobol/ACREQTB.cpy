000100******************************************************************
000200* COPYBOOK    ACREQTB                                            *
000300* AC-REQUEST CONTROL-STATE TABLE - ONE ENTRY PER ROOM.  THIS IS   *
000400* NOT A FILE, IT IS THE SCHEDULER'S WORKING MEMORY FOR WHO IS     *
000500* IN SERVICE, WHO IS WAITING, AND WHAT THEY ASKED FOR.            *
000600*                                                                *
000700* 11/02/88 JRS  ORIGINAL - 3 UNITS / 5 ROOMS                      110288JR
000800* 04/22/93 TGD  ADDED SLICE-MINUTES FOR 2-MINUTE ROTATION RULE    042293TG
000900******************************************************************
001000 01  AC-REQUEST-TABLE.
001100     05  AC-REQ-TBL-ENTRY OCCURS 5 TIMES
001200                          INDEXED BY RQ-IDX, RQ-IDX2.
001300         10  ACR-ROOM-ID             PIC 9(04).
001400         10  ACR-ON-FLAG             PIC X(01).
001500             88  ACR-IS-ON               VALUE "Y".
001600             88  ACR-IS-OFF              VALUE "N".
001700         10  ACR-MODE                PIC X(01).
001800             88  ACR-MODE-COOL           VALUE "C".
001900             88  ACR-MODE-HEAT           VALUE "H".
002000         10  ACR-FAN-SPEED           PIC X(01).
002100             88  ACR-SPEED-HIGH          VALUE "H".
002200             88  ACR-SPEED-MED           VALUE "M".
002300             88  ACR-SPEED-LOW           VALUE "L".
002400         10  ACR-TARGET-TEMP         PIC S9(03)V9.
002500         10  ACR-CURRENT-TEMP        PIC S9(03)V9.
002600         10  ACR-PRIORITY            PIC 9(01).
002700         10  ACR-REQUEST-TIME        PIC 9(14).
002800         10  ACR-SVC-START-TIME      PIC 9(14).
002900         10  ACR-SVC-END-TIME        PIC 9(14).
003000         10  ACR-SERVICE-MINUTES     PIC 9(05).
003100         10  ACR-COST                PIC 9(05)V99.
003200         10  ACR-QUEUE-STATE         PIC X(01).
003300             88  ACR-IN-SERVICE-Q        VALUE "S".
003400             88  ACR-IN-WAIT-Q           VALUE "W".
003500             88  ACR-NOT-QUEUED          VALUE " ".
003600         10  ACR-SLICE-MINUTES       PIC 9(03).
003700         10  ACR-WAIT-MINUTES        PIC 9(03).
003800         10  ACR-CURR-TEMP-3D        PIC S9(03)V999 COMP-3.
003900         10  FILLER                  PIC X(06).
