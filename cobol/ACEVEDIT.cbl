000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ACEVEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/18/88.
000600 DATE-COMPILED. 11/18/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY AC-SCHEDULER EVENT FILE
001300*          PRODUCED BY THE FRONT-DESK/BMS SCREENS BEFORE IT IS
001400*          ALLOWED TO DRIVE THE SIMULATION STEP (ACSIMUPD).
001500*
001600*          IT CONTAINS ONE RECORD PER GUEST OR AC-CONTROL EVENT,
001700*          IN ASCENDING SIMULATED-MINUTE SEQUENCE, PLUS A TICK
001800*          RECORD FOR EVERY MINUTE OF THE RUN.
001900*
002000*          THE PROGRAM EDITS EACH RECORD AGAINST A NUMBER OF
002100*          CRITERIA, BALANCES FINAL RECORDS-READ VERSUS A TRAILER
002200*          REC, AND WRITES A "GOOD" EVENT RECORDS OUTPUT FILE.
002300*
002400******************************************************************
002500* CHANGE LOG                                                      *
002600* 11/18/88 JRS  ORIGINAL VERSION                                  111888JR
002700* 02/02/90 JRS  ADDED ASCENDING-MINUTE CHECK PER OPS REQUEST #14  020290JR
002800* 04/22/93 TGD  CROSS-FILE ROOM-ID CHECK ADDED                    042293TG
002900* 09/03/98 AKM  Y2K REVIEW - TIME FIELDS ALREADY 14-DIGIT, OK     090398AK
003000* 06/14/99 AKM  Y2K SIGN-OFF - NO 2-DIGIT YEARS IN THIS PROGRAM   061499AK
003100* 02/11/03 RDM  CHG-REQ 2201 REJECT STAY-DAYS OVER 30 AS BAD DATA 021103RD
003200* 10/07/08 LNW  TICKET 4417 - BLANK GUEST-PHONE NO LONGER AN ERROR100708LN
003300* 05/19/11 LNW  ADDED WS-RUN-DATE FOR BATCH AUDIT TRAIL           051911LN
003400* 03/04/14 RDM  CHG-REQ 2650 - REVIEWED CROSS-FILE EDIT, NO CHANGE030414RD
003500* 06/02/16 RDM  CHG-REQ 2901 - REVIEWED AGAINST NEW REPORT STD, OK060216RD
003600******************************************************************
003700
003800         INPUT FILE              -   DDS0001.ACEVIN
003900
004000         ROOM MASTER (READ-ONLY) -   DDS0001.ACROOMS
004100
004200         OUTPUT FILE PRODUCED    -   DDS0001.ACEVCLN
004300
004400         OUTPUT ERROR FILE       -   DDS0001.ACEVERR
004500
004600         DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT ACEVIN
006300     ASSIGN TO UT-S-ACEVIN
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT ACEVCLN
006800     ASSIGN TO UT-S-ACEVCLN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT ACEVERR
007300     ASSIGN TO UT-S-ACEVERR
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT ACROOMS
007800     ASSIGN TO UT-S-ACROOMS
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 100 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(100).
009100
009200****** THIS FILE IS PASSED IN FROM THE FRONT-DESK/BMS SYSTEM
009300****** IT CONSISTS OF GUEST, AC-CONTROL AND TICK EVENT RECORDS
009400****** THERE ARE TWO RECORD FORMATS - EVENT AND TRAILER RECS
009500****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
009600 FD  ACEVIN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 80 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS AC-EVENT-REC-DATA.
010200 01  AC-EVENT-REC-DATA PIC X(80).
010300
010400****** THIS FILE IS WRITTEN FOR ALL EVENT RECORDS THAT PASS
010500****** THE PROGRAM'S EDIT ROUTINES
010600****** THE TRAILER RECORD SHOULD ONLY CARRY THE NUMBER OF
010700****** RECORDS IN THE FILE ON TO THE NEXT JOB STEP
010800 FD  ACEVCLN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORD CONTAINS 80 CHARACTERS
011300     DATA RECORD IS AC-EVENT-REC-CLEAN.
011400 01  AC-EVENT-REC-CLEAN PIC X(80).
011500
011600 FD  ACEVERR
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 120 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS AC-EVENT-REC-ERR.
012200 01  AC-EVENT-REC-ERR.
012300     05  ERR-MSG                     PIC X(40).
012400     05  REST-OF-REC                 PIC X(80).
012500
012600****** ROOM MASTER, READ SEQUENTIALLY ONCE AT HOUSEKEEPING TIME
012700****** SO CROSS-FILE EDITS CAN CONFIRM A ROOM NUMBER IS REAL
012800 FD  ACROOMS
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 120 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS AC-ROOM-REC-IN.
013400 01  AC-ROOM-REC-IN PIC X(120).
013500
013600 WORKING-STORAGE SECTION.
013700
013800 01  FILE-STATUS-CODES.
013900     05  OFCODE                  PIC X(2).
014000         88 CODE-WRITE    VALUE SPACES.
014100
014200 77  WS-RUN-DATE                 PIC 9(6).
014300
014400 COPY ACEVENT.
014500 COPY ACROOMTB.
014600
014700 01  WS-TRAILER-REC.
014800     05  FILLER                  PIC X(13).
014900     05  IN-RECORD-COUNT         PIC 9(09).
015000     05  FILLER                  PIC X(58).
015100
015200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
015400     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
015500     05 RECORDS-READ             PIC 9(9) COMP.
015600     05 WS-LAST-MINUTE           PIC 9(5) COMP.
015700     05 ROW-SUB                  PIC 9(2) COMP.
015800
015900 01  FLAGS-AND-SWITCHES.
016000     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
016100         88 NO-MORE-DATA VALUE "N".
016200     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
016300         88 RECORD-ERROR-FOUND VALUE "Y".
016400         88 VALID-RECORD  VALUE "N".
016500     05 MORE-ROOMS-SW            PIC X(01) VALUE "Y".
016600         88 NO-MORE-ROOMS VALUE "N".
016700     05 ROOM-FOUND-SW            PIC X(01) VALUE "N".
016800         88 ROOM-ON-FILE  VALUE "Y".
016900
017000 COPY ACABEND.
017100** QSAM FILE
017200
017300 PROCEDURE DIVISION.
017400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017500     PERFORM 100-MAINLINE THRU 100-EXIT
017600             UNTIL NO-MORE-DATA OR
017700******* Balancing logic put in by TGD 04/22/93
017800             EV-IS-TRAILER.
017900     PERFORM 999-CLEANUP THRU 999-EXIT.
018000     MOVE +0 TO RETURN-CODE.
018100     GOBACK.
018200
018300 000-HOUSEKEEPING.
018400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018500     DISPLAY "******** BEGIN JOB ACEVEDIT ********".
018600     ACCEPT  WS-RUN-DATE FROM DATE.
018700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
018800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018900     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT.
019000     PERFORM 900-READ-ACEVIN THRU 900-EXIT.
019100     IF NO-MORE-DATA
019200         MOVE "EMPTY EVENT INPUT FILE" TO ABEND-REASON
019300         GO TO 1000-ABEND-RTN.
019400 000-EXIT.
019500     EXIT.
019600
019700****** LOADS THE 5-ROOM MASTER INTO AC-ROOM-TABLE SO 500-CROSS-
019800****** FILE-EDITS CAN CONFIRM AN EVENT'S ROOM NUMBER IS REAL
019900 050-LOAD-ROOM-TABLE.
020000     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
020100     MOVE 1 TO ROW-SUB.
020200     PERFORM 055-LOAD-ONE-ROOM THRU 055-EXIT
020300             UNTIL NO-MORE-ROOMS OR ROW-SUB > 5.
020400 050-EXIT.
020500     EXIT.
020600
020700 055-LOAD-ONE-ROOM.
020800     READ ACROOMS INTO AC-ROOM-REC
020900         AT END
021000             MOVE "N" TO MORE-ROOMS-SW
021100             GO TO 055-EXIT
021200     END-READ.
021300     MOVE ROOM-ID          TO TBL-ROOM-ID(ROW-SUB).
021400     MOVE ROOM-DAILY-PRICE TO TBL-ROOM-DAILY-PRICE(ROW-SUB).
021500     ADD 1 TO ROW-SUB.
021600 055-EXIT.
021700     EXIT.
021800
021900 100-MAINLINE.
022000     MOVE "100-MAINLINE" TO PARA-NAME.
022100     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
022200
022300     IF RECORD-ERROR-FOUND
022400         ADD +1 TO RECORDS-IN-ERROR
022500         PERFORM 710-WRITE-ACEVERR THRU 710-EXIT
022600     ELSE
022700         ADD +1 TO RECORDS-WRITTEN
022800         MOVE EV-MINUTE TO WS-LAST-MINUTE
022900         PERFORM 700-WRITE-ACEVCLN THRU 700-EXIT.
023000     PERFORM 900-READ-ACEVIN THRU 900-EXIT.
023100 100-EXIT.
023200     EXIT.
023300
023400 300-FIELD-EDITS.
023500     MOVE "N" TO ERROR-FOUND-SW.
023600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
023700******** Numeric / domain fields
023800     IF EV-MINUTE NOT NUMERIC
023900        MOVE "*** NON-NUMERIC EV-MINUTE" TO ERR-MSG
024000        MOVE "Y" TO ERROR-FOUND-SW
024100        GO TO 300-EXIT.
024200
024300     IF EV-MINUTE < WS-LAST-MINUTE
024400        MOVE "*** EV-MINUTE OUT OF ASCENDING SEQUENCE" TO ERR-MSG
024500        MOVE "Y" TO ERROR-FOUND-SW
024600        GO TO 300-EXIT.
024700
024800     IF NOT (EV-IS-CHECKIN OR EV-IS-CHECKOUT OR EV-IS-ACON
024900          OR EV-IS-ACOFF OR EV-IS-SETTEMP OR EV-IS-SETSPEED
025000          OR EV-IS-TICK)
025100        MOVE "*** INVALID EV-TYPE" TO ERR-MSG
025200        MOVE "Y" TO ERROR-FOUND-SW
025300        GO TO 300-EXIT.
025400
025500     IF EV-ROOM-ID NOT NUMERIC
025600        MOVE "*** NON-NUMERIC EV-ROOM-ID" TO ERR-MSG
025700        MOVE "Y" TO ERROR-FOUND-SW
025800        GO TO 300-EXIT.
025900
026000     IF VALID-RECORD
026100        PERFORM 400-NUMERIC-RANGE-EDITS THRU 400-EXIT.
026200
026300 300-EXIT.
026400     EXIT.
026500
026600 400-NUMERIC-RANGE-EDITS.
026700     MOVE "400-NUMERIC-RANGE-EDITS" TO PARA-NAME.
026800******** Event-type specific required fields
026900     IF EV-IS-CHECKIN
027000        IF EV-GUEST-ID = SPACES OR EV-GUEST-NAME = SPACES
027100           MOVE "*** CHECKIN MISSING GUEST ID/NAME" TO ERR-MSG
027200           MOVE "Y" TO ERROR-FOUND-SW
027300           GO TO 400-EXIT
027400        END-IF
027500******** Ticket 4417 - blank phone no longer rejected            100708LW
027600        IF EV-STAY-DAYS NOT NUMERIC OR EV-STAY-DAYS > 30          021103RD
027700           MOVE "*** INVALID EV-STAY-DAYS" TO ERR-MSG
027800           MOVE "Y" TO ERROR-FOUND-SW
027900           GO TO 400-EXIT
028000        END-IF.
028100
028200     IF EV-IS-ACON
028300        IF EV-MODE NOT = "C" AND EV-MODE NOT = "H"
028400           MOVE "*** INVALID EV-MODE" TO ERR-MSG
028500           MOVE "Y" TO ERROR-FOUND-SW
028600           GO TO 400-EXIT
028700        END-IF
028800        IF EV-FAN-SPEED NOT = "H" AND EV-FAN-SPEED NOT = "M"
028900                       AND EV-FAN-SPEED NOT = "L"
029000           MOVE "*** INVALID EV-FAN-SPEED" TO ERR-MSG
029100           MOVE "Y" TO ERROR-FOUND-SW
029200           GO TO 400-EXIT
029300        END-IF
029400        IF EV-TARGET-TEMP NOT NUMERIC
029500           MOVE "*** NON-NUMERIC EV-TARGET-TEMP" TO ERR-MSG
029600           MOVE "Y" TO ERROR-FOUND-SW
029700           GO TO 400-EXIT
029800        END-IF.
029900
030000     IF EV-IS-SETTEMP
030100        IF EV-TARGET-TEMP NOT NUMERIC
030200           MOVE "*** NON-NUMERIC EV-TARGET-TEMP" TO ERR-MSG
030300           MOVE "Y" TO ERROR-FOUND-SW
030400           GO TO 400-EXIT
030500        END-IF.
030600
030700     IF EV-IS-SETSPEED
030800        IF EV-FAN-SPEED NOT = "H" AND EV-FAN-SPEED NOT = "M"
030900                       AND EV-FAN-SPEED NOT = "L"
031000           MOVE "*** INVALID EV-FAN-SPEED" TO ERR-MSG
031100           MOVE "Y" TO ERROR-FOUND-SW
031200           GO TO 400-EXIT
031300        END-IF.
031400
031500     IF VALID-RECORD
031600        PERFORM 500-CROSS-FILE-EDITS THRU 500-EXIT.
031700
031800 400-EXIT.
031900     EXIT.
032000
032100 500-CROSS-FILE-EDITS.
032200     MOVE "500-CROSS-FILE-EDITS" TO PARA-NAME.
032300     MOVE "N" TO ROOM-FOUND-SW.
032400     SET RM-IDX TO 1.
032500     SEARCH AC-ROOM-TBL-ENTRY
032600         AT END
032700             MOVE "*** EV-ROOM-ID NOT ON ROOM MASTER" TO ERR-MSG
032800             MOVE "Y" TO ERROR-FOUND-SW
032900         WHEN TBL-ROOM-ID(RM-IDX) = EV-ROOM-ID
033000             MOVE "Y" TO ROOM-FOUND-SW
033100     END-SEARCH.
033200 500-EXIT.
033300     EXIT.
033400
033500 700-WRITE-ACEVCLN.
033600     MOVE "700-WRITE-ACEVCLN" TO PARA-NAME.
033700     WRITE AC-EVENT-REC-CLEAN FROM AC-EVENT-REC.
033800 700-EXIT.
033900     EXIT.
034000
034100 710-WRITE-ACEVERR.
034200     MOVE "710-WRITE-ACEVERR" TO PARA-NAME.
034300     MOVE AC-EVENT-REC TO REST-OF-REC.
034400     WRITE AC-EVENT-REC-ERR.
034500 710-EXIT.
034600     EXIT.
034700
034800 800-OPEN-FILES.
034900     MOVE "800-OPEN-FILES" TO PARA-NAME.
035000     OPEN INPUT ACEVIN, ACROOMS.
035100     OPEN OUTPUT ACEVCLN, SYSOUT, ACEVERR.
035200 800-EXIT.
035300     EXIT.
035400
035500 850-CLOSE-FILES.
035600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035700     CLOSE ACEVIN, ACROOMS,
035800           ACEVCLN, SYSOUT, ACEVERR.
035900 850-EXIT.
036000     EXIT.
036100
036200 900-READ-ACEVIN.
036300     READ ACEVIN  INTO AC-EVENT-REC
036400         AT END MOVE "N" TO MORE-DATA-SW
036500         GO TO 900-EXIT
036600     END-READ.
036700     MOVE "N" TO ERROR-FOUND-SW.
036800     ADD +1 TO RECORDS-READ.
036900 900-EXIT.
037000     EXIT.
037100
037200 999-CLEANUP.
037300     MOVE "999-CLEANUP" TO PARA-NAME.
037400*  Final file-handling edits and trailer record handling
037500     IF NOT EV-IS-TRAILER
037600         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
037700         GO TO 1000-ABEND-RTN.
037800
037900     MOVE AC-EVENT-REC-DATA TO WS-TRAILER-REC.
038000     ADD +1 TO RECORDS-WRITTEN.
038100     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
038200         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
038300                               TO ABEND-REASON
038400         MOVE RECORDS-READ     TO ACTUAL-VAL
038500         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
038600         WRITE SYSOUT-REC FROM ABEND-REC
038700         DISPLAY "** RECORDS READ **"
038800         DISPLAY RECORDS-READ
038900         DISPLAY "** RECORD-IN EXPECTED **"
039000         DISPLAY  IN-RECORD-COUNT
039100         GO TO 1000-ABEND-RTN.
039200
039300     MOVE RECORDS-WRITTEN TO TRL-RECORD-COUNT OF AC-EVENT-TRAILER.
039400     WRITE AC-EVENT-REC-CLEAN FROM AC-EVENT-TRAILER.
039500
039600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039700
039800     DISPLAY "** RECORDS READ **".
039900     DISPLAY RECORDS-READ.
040000     DISPLAY "** RECORDS WRITTEN **".
040100     DISPLAY  RECORDS-WRITTEN.
040200     DISPLAY "** ERROR RECORDS FOUND **".
040300     DISPLAY  RECORDS-IN-ERROR.
040400
040500     DISPLAY "******** NORMAL END OF JOB ACEVEDIT ********".
040600 999-EXIT.
040700     EXIT.
040800
040900 1000-ABEND-RTN.
041000     WRITE SYSOUT-REC FROM ABEND-REC.
041100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041200     DISPLAY "*** ABNORMAL END OF JOB- ACEVEDIT ***" UPON CONSOLE.
041300     DIVIDE ZERO-VAL INTO ONE-VAL.
