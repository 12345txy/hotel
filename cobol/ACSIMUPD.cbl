000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ACSIMUPD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/25/88.
000600 DATE-COMPILED. 11/25/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN SIMULATION STEP OF THE AC-SCHEDULER
001300*          SUITE.  IT READS THE CLEANED EVENT FILE PRODUCED BY
001400*          ACEVEDIT, ONE SIMULATED MINUTE AT A TIME, AND DRIVES
001500*          THE ROOM MASTER AND THE IN-MEMORY AC-REQUEST TABLE
001600*          THROUGH CHECK-IN/CHECK-OUT, AC-CONTROL, THE PER-MINUTE
001700*          SCHEDULER TICK, AND TEMPERATURE RECOVERY.
001800*
001900*          COMPLETED AC SERVICE SEGMENTS ARE METERED AND PRICED
002000*          (CALL 'ACCOST') AND WRITTEN TO USAGE-DETAILS.  AT EACH
002100*          CHECKOUT A BILL RECORD IS WRITTEN.  THE ROOM MASTER IS
002200*          REWRITTEN AT END OF JOB WITH ITS FINAL STATE.
002300*
002400*          THE ROOM MASTER AND THE AC-REQUEST TABLE ARE BUILT IN
002500*          LOCK-STEP AT HOUSEKEEPING TIME - TABLE ENTRY N ALWAYS
002600*          DESCRIBES THE SAME ROOM IN BOTH TABLES FOR THE LIFE OF
002700*          THE RUN, SO ROW-SUB IS USED TO SUBSCRIPT BOTH.
002800*
002900******************************************************************
003000* CHANGE LOG                                                      *
003100* 11/25/88 JRS  ORIGINAL VERSION                                  112588JR
003200* 03/02/91 TGD  ADDED SERVICE-QUEUE PRE-EMPTION (2-MIN SLICE)     030291TG
003300* 07/19/93 TGD  RECOVERY LOOP MOVED OUT OF TICK INTO OWN PARAGRAPH071993TG
003400* 09/03/98 AKM  Y2K REVIEW - TIME FIELDS ALREADY 14-DIGIT, OK     090398AK
003500* 06/14/99 AKM  Y2K SIGN-OFF                                      061499AK
003600* 02/11/03 RDM  CHG-REQ 2201 - SEE ACCOST, NO CHANGE NEEDED HERE  021103RD
003700* 10/07/08 LNW  TICKET 4417 - CHECKOUT NO LONGER REQUIRES PHONE   100708LN
003800* 05/19/11 LNW  ADDED WS-RUN-DATE FOR BATCH AUDIT TRAIL           051911LN
003900* 03/04/14 RDM  CHG-REQ 2650 - REVIEWED BILLING TOTALS, NO CHANGE 030414RD
004000* 06/02/16 RDM  CHG-REQ 2901 - CONFIRMED USAGE-DETAIL LAYOUT VS   060216RD
004100*               NEW REPORT STD, NO CHANGE NEEDED HERE
004200******************************************************************
004300
004400         EVENT INPUT (FROM ACEVEDIT) -   DDS0001.ACEVIN
004500
004600         ROOM MASTER (IN/OUT)        -   DDS0001.ACROOMS
004700
004800         USAGE DETAIL OUTPUT         -   DDS0001.ACUSGOUT
004900
005000         BILL OUTPUT                 -   DDS0001.ACBILLS
005100
005200         DUMP FILE                   -   SYSOUT
005300
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT ACROOMS
006900     ASSIGN TO UT-S-ACROOMS
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT ACEVIN
007400     ASSIGN TO UT-S-ACEVIN
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT USAGEOUT
007900     ASSIGN TO UT-S-ACUSGOUT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT BILLOUT
008400     ASSIGN TO UT-S-ACBILLS
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 100 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(100).
009700
009800****** OPENED INPUT AT HOUSEKEEPING TO LOAD AC-ROOM-TABLE, THEN
009900****** RE-OPENED OUTPUT AT 995-REWRITE-ROOMS TO POST THE FINAL
010000****** OCCUPANCY/TEMPERATURE STATE BACK TO THE SAME DD
010100 FD  ACROOMS
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 120 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS AC-ROOM-REC-DATA.
010700 01  AC-ROOM-REC-DATA PIC X(120).
010800
010900 FD  ACEVIN
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS AC-EVENT-REC-DATA.
011500 01  AC-EVENT-REC-DATA PIC X(80).
011600
011700 FD  USAGEOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 80 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS AC-USAGE-REC-DATA.
012300 01  AC-USAGE-REC-DATA PIC X(80).
012400
012500 FD  BILLOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 80 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS AC-BILL-REC-DATA.
013100 01  AC-BILL-REC-DATA PIC X(80).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  OFCODE                  PIC X(2).
013700         88 CODE-WRITE    VALUE SPACES.
013800
013900 77  WS-RUN-DATE                 PIC 9(6).
014000
014100 COPY ACROOMTB.
014200 COPY ACREQTB.
014300 COPY ACEVENT.
014400 COPY ACUSGDTL.
014500 COPY ACBILLRC.
014600
014700****** LINKAGE-SHAPED WORKING COPY FOR THE CALL TO ACCOST - MUST
014800****** MATCH AC-COST-CALC-REC IN ACCOST'S LINKAGE SECTION EXACTLY
014900 01  AC-COST-CALC-REC.
015000     05  ACC-FAN-SPEED           PIC X(01).
015100         88  ACC-SPEED-HIGH          VALUE "H".
015200         88  ACC-SPEED-MED           VALUE "M".
015300         88  ACC-SPEED-LOW           VALUE "L".
015400     05  ACC-TARGET-TEMP         PIC S9(03)V9.
015500     05  ACC-SWITCHOFF-TEMP      PIC S9(03)V9.
015600     05  ACC-RATE                PIC 9(03)V99.
015700     05  ACC-COST                PIC 9(05)V99.
015800
015900 01  RETURN-CD                  PIC 9(04) COMP.
016000
016100 01  WS-TIMESTAMP                PIC 9(14).
016200
016300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016400     05 RECORDS-WRITTEN          PIC 9(7) COMP.
016500     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
016600     05 RECORDS-READ             PIC 9(9) COMP.
016700     05 ROW-SUB                  PIC 9(2) COMP.
016800     05 WS-UD-SCAN                PIC 9(3) COMP.
016900     05 WS-SVC-COUNT             PIC 9(1) COMP.
017000     05 WS-BEST-IDX              PIC 9(2) COMP.
017100     05 WS-MIN-PER-DEG           PIC 9(1) COMP-3.
017200     05 WS-TEMP-STEP             PIC S9(3)V999 COMP-3.
017300     05 WS-STAY-DAYS             PIC 9(3) COMP.
017400     05 WS-ROOM-COST             PIC S9(7)V99 COMP-3.
017500     05 WS-AC-COST-TOTAL         PIC S9(7)V99 COMP-3.
017600     05 WS-VALID-TARGET          PIC S9(3)V9.
017700
017800 01  FLAGS-AND-SWITCHES.
017900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018000         88 NO-MORE-DATA VALUE "N".
018100     05 MORE-ROOMS-SW            PIC X(01) VALUE "Y".
018200         88 NO-MORE-ROOMS VALUE "N".
018300     05 ROOM-FOUND-SW            PIC X(01) VALUE "N".
018400         88 ROOM-ON-FILE  VALUE "Y".
018500     05 WS-ADMIT-SW              PIC X(01) VALUE "Y".
018600         88 NO-MORE-TO-ADMIT VALUE "N".
018700
018800 COPY ACABEND.
018900** QSAM FILE
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-DATA OR
019500******* Balancing logic put in by TGD 03/02/91
019600             EV-IS-TRAILER.
019700     PERFORM 999-CLEANUP THRU 999-EXIT.
019800     MOVE +0 TO RETURN-CODE.
019900     GOBACK.
020000
020100 000-HOUSEKEEPING.
020200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020300     DISPLAY "******** BEGIN JOB ACSIMUPD ********".
020400     ACCEPT  WS-RUN-DATE FROM DATE.
020500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020700     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT.
020800     PERFORM 900-READ-ACEVIN THRU 900-EXIT.
020900     IF NO-MORE-DATA
021000         MOVE "EMPTY EVENT INPUT FILE" TO ABEND-REASON
021100         GO TO 1000-ABEND-RTN.
021200 000-EXIT.
021300     EXIT.
021400
021500****** LOADS THE 5-ROOM MASTER AND BUILDS THE PARALLEL AC-REQUEST
021600****** TABLE ENTRY FOR EACH ROOM AT THE SAME SUBSCRIPT
021700 050-LOAD-ROOM-TABLE.
021800     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
021900     MOVE 1 TO ROW-SUB.
022000     PERFORM 055-LOAD-ONE-ROOM THRU 055-EXIT
022100             UNTIL NO-MORE-ROOMS OR ROW-SUB > 5.
022200     CLOSE ACROOMS.
022300 050-EXIT.
022400     EXIT.
022500
022600 055-LOAD-ONE-ROOM.
022700     READ ACROOMS INTO AC-ROOM-REC
022800         AT END
022900             MOVE "N" TO MORE-ROOMS-SW
023000             GO TO 055-EXIT
023100     END-READ.
023200     MOVE ROOM-ID             TO TBL-ROOM-ID(ROW-SUB).
023300     MOVE ROOM-DAILY-PRICE    TO TBL-ROOM-DAILY-PRICE(ROW-SUB).
023400     MOVE ROOM-INITIAL-TEMP   TO TBL-ROOM-INITIAL-TEMP(ROW-SUB).
023500     MOVE ROOM-CURRENT-TEMP   TO TBL-ROOM-CURRENT-TEMP(ROW-SUB).
023600     MOVE ROOM-OCCUPIED-FLAG  TO TBL-ROOM-OCCUPIED-FLAG(ROW-SUB).
023700     MOVE ROOM-GUEST-ID       TO TBL-ROOM-GUEST-ID(ROW-SUB).
023800     MOVE ROOM-GUEST-NAME     TO TBL-ROOM-GUEST-NAME(ROW-SUB).
023900     MOVE ROOM-GUEST-PHONE    TO TBL-ROOM-GUEST-PHONE(ROW-SUB).
024000     MOVE ROOM-CHECKIN-TIME   TO TBL-ROOM-CHECKIN-TIME(ROW-SUB).
024100     MOVE ROOM-CHECKOUT-TIME  TO TBL-ROOM-CHECKOUT-TIME(ROW-SUB).
024200     MOVE ROOM-STAY-DAYS      TO TBL-ROOM-STAY-DAYS(ROW-SUB).
024300     PERFORM 060-INIT-REQUEST-ENTRY THRU 060-EXIT.
024400     ADD 1 TO ROW-SUB.
024500 055-EXIT.
024600     EXIT.
024700
024800 060-INIT-REQUEST-ENTRY.
024900     MOVE ROOM-ID             TO ACR-ROOM-ID(ROW-SUB).
025000     MOVE "N"                 TO ACR-ON-FLAG(ROW-SUB).
025100     MOVE "C"                 TO ACR-MODE(ROW-SUB).
025200     MOVE "M"                 TO ACR-FAN-SPEED(ROW-SUB).
025300     MOVE 25.0                TO ACR-TARGET-TEMP(ROW-SUB).
025400     MOVE ROOM-CURRENT-TEMP   TO ACR-CURRENT-TEMP(ROW-SUB).
025500     MOVE ROOM-CURRENT-TEMP   TO ACR-CURR-TEMP-3D(ROW-SUB).
025600     MOVE 2                   TO ACR-PRIORITY(ROW-SUB).
025700     MOVE 0 TO ACR-REQUEST-TIME(ROW-SUB)
025800               ACR-SVC-START-TIME(ROW-SUB)
025900               ACR-SVC-END-TIME(ROW-SUB)
026000               ACR-SERVICE-MINUTES(ROW-SUB)
026100               ACR-COST(ROW-SUB)
026200               ACR-SLICE-MINUTES(ROW-SUB)
026300               ACR-WAIT-MINUTES(ROW-SUB).
026400     MOVE " "                 TO ACR-QUEUE-STATE(ROW-SUB).
026500 060-EXIT.
026600     EXIT.
026700
026800 100-MAINLINE.
026900     MOVE "100-MAINLINE" TO PARA-NAME.
027000     EVALUATE TRUE
027100         WHEN EV-IS-CHECKIN
027200             PERFORM 200-CHECKIN-RTN THRU 200-EXIT
027300         WHEN EV-IS-CHECKOUT
027400             PERFORM 250-CHECKOUT-RTN THRU 250-EXIT
027500         WHEN EV-IS-ACON
027600             PERFORM 300-ACON-RTN THRU 300-EXIT
027700         WHEN EV-IS-ACOFF
027800             PERFORM 420-ACOFF-RTN THRU 420-EXIT
027900         WHEN EV-IS-SETTEMP
028000             PERFORM 440-SETTEMP-RTN THRU 440-EXIT
028100         WHEN EV-IS-SETSPEED
028200             PERFORM 460-SETSPEED-RTN THRU 460-EXIT
028300         WHEN EV-IS-TICK
028400             PERFORM 500-TICK-RTN THRU 500-EXIT
028500         WHEN OTHER
028600             CONTINUE
028700     END-EVALUATE.
028800     PERFORM 900-READ-ACEVIN THRU 900-EXIT.
028900 100-EXIT.
029000     EXIT.
029100
029200****** LOCATES EV-ROOM-ID IN AC-ROOM-TABLE AND LEAVES ROW-SUB SET
029300****** TO ITS SUBSCRIPT (ALSO THE AC-REQUEST-TABLE SUBSCRIPT)
029400 150-FIND-ROOM-BY-EVENT.
029500     MOVE "N" TO ROOM-FOUND-SW.
029600     SET RM-IDX TO 1.
029700     SEARCH AC-ROOM-TBL-ENTRY
029800         AT END
029900             CONTINUE
030000         WHEN TBL-ROOM-ID(RM-IDX) = EV-ROOM-ID
030100             MOVE "Y" TO ROOM-FOUND-SW
030200             SET ROW-SUB TO RM-IDX
030300     END-SEARCH.
030400 150-EXIT.
030500     EXIT.
030600
030700 200-CHECKIN-RTN.
030800     MOVE "200-CHECKIN-RTN" TO PARA-NAME.
030900     PERFORM 150-FIND-ROOM-BY-EVENT THRU 150-EXIT.
031000     IF NOT ROOM-ON-FILE OR TBL-ROOM-OCCUPIED-FLAG(ROW-SUB) = "Y"
031100         ADD 1 TO RECORDS-IN-ERROR
031200         DISPLAY "*** CHECKIN REJECTED - ROOM UNKNOWN/OCCUPIED"
031300         GO TO 200-EXIT.
031400     MOVE "Y"          TO TBL-ROOM-OCCUPIED-FLAG(ROW-SUB).
031500     MOVE EV-GUEST-ID  TO TBL-ROOM-GUEST-ID(ROW-SUB).
031600     MOVE EV-GUEST-NAME TO TBL-ROOM-GUEST-NAME(ROW-SUB).
031700******* TICKET 4417 - EVENT CARRIES NO PHONE, LEAVE BLANK        100708LW
031800     MOVE SPACES       TO TBL-ROOM-GUEST-PHONE(ROW-SUB).
031900     MOVE EV-STAY-DAYS TO TBL-ROOM-STAY-DAYS(ROW-SUB).
032000     PERFORM 960-STAMP-TIME THRU 960-EXIT.
032100     MOVE WS-TIMESTAMP TO TBL-ROOM-CHECKIN-TIME(ROW-SUB).
032200     MOVE 0            TO TBL-ROOM-CHECKOUT-TIME(ROW-SUB).
032300     ADD 1 TO RECORDS-WRITTEN.
032400 200-EXIT.
032500     EXIT.
032600
032700 250-CHECKOUT-RTN.
032800     MOVE "250-CHECKOUT-RTN" TO PARA-NAME.
032900     PERFORM 150-FIND-ROOM-BY-EVENT THRU 150-EXIT.
033000     IF NOT ROOM-ON-FILE OR TBL-ROOM-OCCUPIED-FLAG(ROW-SUB) = "N"
033100         ADD 1 TO RECORDS-IN-ERROR
033200         DISPLAY "*** CHECKOUT REJECTED - ROOM UNKNOWN/VACANT"
033300         GO TO 250-EXIT.
033400     PERFORM 960-STAMP-TIME THRU 960-EXIT.
033500     MOVE WS-TIMESTAMP TO TBL-ROOM-CHECKOUT-TIME(ROW-SUB).
033600     IF ACR-IS-ON(ROW-SUB)
033700         PERFORM 420-ACOFF-RTN THRU 420-EXIT.
033800     PERFORM 600-BILLING-RTN THRU 600-EXIT.
033900     MOVE "N"   TO TBL-ROOM-OCCUPIED-FLAG(ROW-SUB).
034000     MOVE SPACES TO TBL-ROOM-GUEST-ID(ROW-SUB)
034100                    TBL-ROOM-GUEST-NAME(ROW-SUB)
034200                    TBL-ROOM-GUEST-PHONE(ROW-SUB).
034300     MOVE 0     TO TBL-ROOM-STAY-DAYS(ROW-SUB).
034400     ADD 1 TO RECORDS-WRITTEN.
034500 250-EXIT.
034600     EXIT.
034700
034800 300-ACON-RTN.
034900     MOVE "300-ACON-RTN" TO PARA-NAME.
035000     PERFORM 150-FIND-ROOM-BY-EVENT THRU 150-EXIT.
035100     IF NOT ROOM-ON-FILE
035200         ADD 1 TO RECORDS-IN-ERROR
035300         DISPLAY "*** ACON REJECTED - ROOM UNKNOWN"
035400         GO TO 300-EXIT.
035500******* OUT-OF-RANGE TARGET SILENTLY GETS THE MODE'S DEFAULT
035600     IF EV-MODE = "C"
035700         IF EV-TARGET-TEMP < 18.0 OR EV-TARGET-TEMP > 28.0
035800             MOVE 25.0 TO WS-VALID-TARGET
035900         ELSE
036000             MOVE EV-TARGET-TEMP TO WS-VALID-TARGET
036100         END-IF
036200     ELSE
036300         IF EV-TARGET-TEMP < 18.0 OR EV-TARGET-TEMP > 25.0
036400             MOVE 22.0 TO WS-VALID-TARGET
036500         ELSE
036600             MOVE EV-TARGET-TEMP TO WS-VALID-TARGET
036700         END-IF
036800     END-IF.
036900     MOVE EV-MODE         TO ACR-MODE(ROW-SUB).
037000     MOVE EV-FAN-SPEED    TO ACR-FAN-SPEED(ROW-SUB).
037100     MOVE WS-VALID-TARGET TO ACR-TARGET-TEMP(ROW-SUB).
037200     EVALUATE EV-FAN-SPEED
037300         WHEN "H" MOVE 3 TO ACR-PRIORITY(ROW-SUB)
037400         WHEN "M" MOVE 2 TO ACR-PRIORITY(ROW-SUB)
037500         WHEN "L" MOVE 1 TO ACR-PRIORITY(ROW-SUB)
037600         WHEN OTHER MOVE 2 TO ACR-PRIORITY(ROW-SUB)
037700     END-EVALUATE.
037800     MOVE "Y" TO ACR-ON-FLAG(ROW-SUB).
037900     PERFORM 960-STAMP-TIME THRU 960-EXIT.
038000     MOVE WS-TIMESTAMP TO ACR-REQUEST-TIME(ROW-SUB).
038100     MOVE 0 TO ACR-SVC-START-TIME(ROW-SUB)
038200               ACR-SVC-END-TIME(ROW-SUB)
038300               ACR-SERVICE-MINUTES(ROW-SUB)
038400               ACR-COST(ROW-SUB)
038500               ACR-SLICE-MINUTES(ROW-SUB)
038600               ACR-WAIT-MINUTES(ROW-SUB).
038700     MOVE TBL-ROOM-CURRENT-TEMP(ROW-SUB) TO ACR-CURRENT-TEMP(ROW-SUB).
038800     MOVE TBL-ROOM-CURRENT-TEMP(ROW-SUB) TO ACR-CURR-TEMP-3D(ROW-SUB).
038900     MOVE "W" TO ACR-QUEUE-STATE(ROW-SUB).
039000     ADD 1 TO RECORDS-WRITTEN.
039100 300-EXIT.
039200     EXIT.
039300
039400****** DEACTIVATES A REQUEST, PRICES THE FINISHED SEGMENT (IF ANY
039500****** SERVICE WAS ACTUALLY GIVEN) AND STARTS TEMPERATURE RECOVERY
039600****** BY SIMPLY DROPPING THE ROOM OUT OF THE SERVICE QUEUE
039700 420-ACOFF-RTN.
039800     MOVE "420-ACOFF-RTN" TO PARA-NAME.
039900     PERFORM 150-FIND-ROOM-BY-EVENT THRU 150-EXIT.
040000     IF NOT ROOM-ON-FILE
040100         ADD 1 TO RECORDS-IN-ERROR
040200         GO TO 420-EXIT.
040300     IF NOT ACR-IS-ON(ROW-SUB)
040400         GO TO 420-EXIT.
040500     MOVE "N" TO ACR-ON-FLAG(ROW-SUB).
040600     PERFORM 960-STAMP-TIME THRU 960-EXIT.
040700     MOVE WS-TIMESTAMP TO ACR-SVC-END-TIME(ROW-SUB).
040800     IF ACR-SVC-START-TIME(ROW-SUB) NOT = 0
040900         COMPUTE ACR-SERVICE-MINUTES(ROW-SUB) =
041000             ACR-SVC-END-TIME(ROW-SUB) - ACR-SVC-START-TIME(ROW-SUB)
041100         MOVE ACR-FAN-SPEED(ROW-SUB)    TO ACC-FAN-SPEED
041200         MOVE ACR-TARGET-TEMP(ROW-SUB)  TO ACC-TARGET-TEMP
041300         MOVE ACR-CURRENT-TEMP(ROW-SUB) TO ACC-SWITCHOFF-TEMP
041400         MOVE 1.00                      TO ACC-RATE
041500         CALL "ACCOST" USING AC-COST-CALC-REC, RETURN-CD
041600         MOVE ACC-COST TO ACR-COST(ROW-SUB)
041700         PERFORM 700-WRITE-USAGE-DETAIL THRU 700-EXIT
041800     ELSE
041900         MOVE 0 TO ACR-SERVICE-MINUTES(ROW-SUB) ACR-COST(ROW-SUB)
042000     END-IF.
042100     MOVE " " TO ACR-QUEUE-STATE(ROW-SUB).
042200     MOVE 0 TO ACR-SLICE-MINUTES(ROW-SUB) ACR-WAIT-MINUTES(ROW-SUB).
042300     ADD 1 TO RECORDS-WRITTEN.
042400 420-EXIT.
042500     EXIT.
042600
042700 440-SETTEMP-RTN.
042800     MOVE "440-SETTEMP-RTN" TO PARA-NAME.
042900     PERFORM 150-FIND-ROOM-BY-EVENT THRU 150-EXIT.
043000     IF NOT ROOM-ON-FILE OR NOT ACR-IS-ON(ROW-SUB)
043100         ADD 1 TO RECORDS-IN-ERROR
043200         DISPLAY "*** SETTEMP REJECTED - REQUEST NOT ON"
043300         GO TO 440-EXIT.
043400     IF ACR-MODE-COOL(ROW-SUB)
043500         IF EV-TARGET-TEMP < 18.0 OR EV-TARGET-TEMP > 28.0
043600             ADD 1 TO RECORDS-IN-ERROR
043700             DISPLAY "*** SETTEMP REJECTED - OUT OF COOL RANGE"
043800             GO TO 440-EXIT
043900         END-IF
044000     ELSE
044100         IF EV-TARGET-TEMP < 18.0 OR EV-TARGET-TEMP > 25.0
044200             ADD 1 TO RECORDS-IN-ERROR
044300             DISPLAY "*** SETTEMP REJECTED - OUT OF HEAT RANGE"
044400             GO TO 440-EXIT
044500         END-IF
044600     END-IF.
044700     MOVE EV-TARGET-TEMP TO ACR-TARGET-TEMP(ROW-SUB).
044800     ADD 1 TO RECORDS-WRITTEN.
044900 440-EXIT.
045000     EXIT.
045100
045200 460-SETSPEED-RTN.
045300     MOVE "460-SETSPEED-RTN" TO PARA-NAME.
045400     PERFORM 150-FIND-ROOM-BY-EVENT THRU 150-EXIT.
045500     IF NOT ROOM-ON-FILE OR NOT ACR-IS-ON(ROW-SUB)
045600         ADD 1 TO RECORDS-IN-ERROR
045700         DISPLAY "*** SETSPEED REJECTED - REQUEST NOT ON"
045800         GO TO 460-EXIT.
045900     MOVE EV-FAN-SPEED TO ACR-FAN-SPEED(ROW-SUB).
046000     EVALUATE EV-FAN-SPEED
046100         WHEN "H" MOVE 3 TO ACR-PRIORITY(ROW-SUB)
046200         WHEN "M" MOVE 2 TO ACR-PRIORITY(ROW-SUB)
046300         WHEN "L" MOVE 1 TO ACR-PRIORITY(ROW-SUB)
046400         WHEN OTHER MOVE 2 TO ACR-PRIORITY(ROW-SUB)
046500     END-EVALUATE.
046600     ADD 1 TO RECORDS-WRITTEN.
046700 460-EXIT.
046800     EXIT.
046900
047000****** ONE SIMULATED MINUTE.  ORDER MATTERS - SEE OPS MANUAL
047100 500-TICK-RTN.
047200     MOVE "500-TICK-RTN" TO PARA-NAME.
047300     PERFORM 510-SLICE-CHECK THRU 510-EXIT.
047400     PERFORM 520-ADMISSION THRU 520-EXIT.
047500     PERFORM 530-WAIT-UPDATE THRU 530-EXIT.
047600     PERFORM 540-TEMP-STEP THRU 540-EXIT.
047700     PERFORM 550-TEMP-RECOVERY THRU 550-EXIT.
047800     ADD 1 TO RECORDS-WRITTEN.
047900 500-EXIT.
048000     EXIT.
048100
048200 510-SLICE-CHECK.
048300     MOVE 1 TO ROW-SUB.
048400     PERFORM 515-SLICE-CHECK-ONE THRU 515-EXIT
048500             UNTIL ROW-SUB > 5.
048600 510-EXIT.
048700     EXIT.
048800
048900 515-SLICE-CHECK-ONE.
049000     IF ACR-IN-SERVICE-Q(ROW-SUB)
049100         ADD 1 TO ACR-SLICE-MINUTES(ROW-SUB)
049200         IF ACR-SLICE-MINUTES(ROW-SUB) >= 2
049300             MOVE "W" TO ACR-QUEUE-STATE(ROW-SUB)
049400             MOVE 0   TO ACR-SLICE-MINUTES(ROW-SUB)
049500         END-IF
049600     END-IF.
049700     ADD 1 TO ROW-SUB.
049800 515-EXIT.
049900     EXIT.
050000
050100 520-ADMISSION.
050200     MOVE 0 TO WS-SVC-COUNT.
050300     MOVE 1 TO ROW-SUB.
050400     PERFORM 522-COUNT-SERVICE-ONE THRU 522-EXIT
050500             UNTIL ROW-SUB > 5.
050600     MOVE "Y" TO WS-ADMIT-SW.
050700     PERFORM 525-ADMIT-ONE THRU 525-EXIT
050800             UNTIL WS-SVC-COUNT >= 3 OR NO-MORE-TO-ADMIT.
050900 520-EXIT.
051000     EXIT.
051100
051200 522-COUNT-SERVICE-ONE.
051300     IF ACR-IN-SERVICE-Q(ROW-SUB) ADD 1 TO WS-SVC-COUNT.
051400     ADD 1 TO ROW-SUB.
051500 522-EXIT.
051600     EXIT.
051700
051800 525-ADMIT-ONE.
051900     PERFORM 527-FIND-BEST-WAITING THRU 527-EXIT.
052000     IF WS-BEST-IDX = 0
052100         MOVE "N" TO WS-ADMIT-SW
052200         GO TO 525-EXIT.
052300     MOVE "S" TO ACR-QUEUE-STATE(WS-BEST-IDX).
052400     MOVE 0   TO ACR-SLICE-MINUTES(WS-BEST-IDX).
052500     IF ACR-SVC-START-TIME(WS-BEST-IDX) = 0
052600         PERFORM 960-STAMP-TIME THRU 960-EXIT
052700         MOVE WS-TIMESTAMP TO ACR-SVC-START-TIME(WS-BEST-IDX)
052800     END-IF.
052900     ADD 1 TO WS-SVC-COUNT.
053000 525-EXIT.
053100     EXIT.
053200
053300****** PRIORITY DESC, THEN WAIT-MINUTES DESC, THEN ROOM-ID ASC
053400 527-FIND-BEST-WAITING.
053500     MOVE 0 TO WS-BEST-IDX.
053600     MOVE 1 TO ROW-SUB.
053700     PERFORM 529-CHECK-ONE-WAITING THRU 529-EXIT
053800             UNTIL ROW-SUB > 5.
053900 527-EXIT.
054000     EXIT.
054100
054200 529-CHECK-ONE-WAITING.
054300     IF ACR-IN-WAIT-Q(ROW-SUB)
054400         IF WS-BEST-IDX = 0
054500             MOVE ROW-SUB TO WS-BEST-IDX
054600         ELSE
054700             IF ACR-PRIORITY(ROW-SUB) > ACR-PRIORITY(WS-BEST-IDX)
054800                 MOVE ROW-SUB TO WS-BEST-IDX
054900             ELSE
055000                 IF ACR-PRIORITY(ROW-SUB) = ACR-PRIORITY(WS-BEST-IDX)
055100                     IF ACR-WAIT-MINUTES(ROW-SUB) >
055200                        ACR-WAIT-MINUTES(WS-BEST-IDX)
055300                         MOVE ROW-SUB TO WS-BEST-IDX
055400                     ELSE
055500                         IF ACR-WAIT-MINUTES(ROW-SUB) =
055600                            ACR-WAIT-MINUTES(WS-BEST-IDX)
055700                             IF ACR-ROOM-ID(ROW-SUB) <
055800                                ACR-ROOM-ID(WS-BEST-IDX)
055900                                 MOVE ROW-SUB TO WS-BEST-IDX
056000                             END-IF
056100                         END-IF
056200                     END-IF
056300                 END-IF
056400             END-IF
056500         END-IF
056600     END-IF.
056700     ADD 1 TO ROW-SUB.
056800 529-EXIT.
056900     EXIT.
057000
057100 530-WAIT-UPDATE.
057200     MOVE 1 TO ROW-SUB.
057300     PERFORM 535-WAIT-UPDATE-ONE THRU 535-EXIT
057400             UNTIL ROW-SUB > 5.
057500 530-EXIT.
057600     EXIT.
057700
057800 535-WAIT-UPDATE-ONE.
057900     IF ACR-IN-WAIT-Q(ROW-SUB) ADD 1 TO ACR-WAIT-MINUTES(ROW-SUB).
058000     ADD 1 TO ROW-SUB.
058100 535-EXIT.
058200     EXIT.
058300
058400****** MOVES SERVED ROOMS TOWARD TARGET, 1/MINUTES-PER-DEGREE AT
058500****** A TIME, CARRIED IN 3 DECIMALS SO LOW SPEED'S REPEATING
058600****** 0.333 DOES NOT LOSE GROUND TICK OVER TICK (SEE ACTRND)
058700 540-TEMP-STEP.
058800     MOVE 1 TO ROW-SUB.
058900     PERFORM 545-TEMP-STEP-ONE THRU 545-EXIT
059000             UNTIL ROW-SUB > 5.
059100 540-EXIT.
059200     EXIT.
059300
059400 545-TEMP-STEP-ONE.
059500     IF ACR-IN-SERVICE-Q(ROW-SUB) AND ACR-IS-ON(ROW-SUB)
059600         EVALUATE TRUE
059700             WHEN ACR-SPEED-HIGH(ROW-SUB) MOVE 1 TO WS-MIN-PER-DEG
059800             WHEN ACR-SPEED-MED(ROW-SUB)  MOVE 2 TO WS-MIN-PER-DEG
059900             WHEN ACR-SPEED-LOW(ROW-SUB)  MOVE 3 TO WS-MIN-PER-DEG
060000             WHEN OTHER                   MOVE 2 TO WS-MIN-PER-DEG
060100         END-EVALUATE
060200         COMPUTE WS-TEMP-STEP ROUNDED = 1 / WS-MIN-PER-DEG
060300         IF ACR-CURR-TEMP-3D(ROW-SUB) < ACR-TARGET-TEMP(ROW-SUB)
060400             ADD WS-TEMP-STEP TO ACR-CURR-TEMP-3D(ROW-SUB)
060500             IF ACR-CURR-TEMP-3D(ROW-SUB) > ACR-TARGET-TEMP(ROW-SUB)
060600                 MOVE ACR-TARGET-TEMP(ROW-SUB)
060700                                    TO ACR-CURR-TEMP-3D(ROW-SUB)
060800             END-IF
060900         ELSE
061000             IF ACR-CURR-TEMP-3D(ROW-SUB) > ACR-TARGET-TEMP(ROW-SUB)
061100                 SUBTRACT WS-TEMP-STEP FROM ACR-CURR-TEMP-3D(ROW-SUB)
061200                 IF ACR-CURR-TEMP-3D(ROW-SUB) < ACR-TARGET-TEMP(ROW-SUB)
061300                     MOVE ACR-TARGET-TEMP(ROW-SUB)
061400                                        TO ACR-CURR-TEMP-3D(ROW-SUB)
061500                 END-IF
061600             END-IF
061700         END-IF
061800         CALL "ACTRND" USING ACR-CURR-TEMP-3D(ROW-SUB)
061900                              ACR-CURRENT-TEMP(ROW-SUB)
062000         MOVE ACR-CURRENT-TEMP(ROW-SUB)
062100                           TO TBL-ROOM-CURRENT-TEMP(ROW-SUB)
062200     END-IF.
062300     ADD 1 TO ROW-SUB.
062400 545-EXIT.
062500     EXIT.
062600
062700****** ROOMS NOT CURRENTLY IN SERVICE DRIFT BACK TO AMBIENT AT A
062800****** FLAT HALF-DEGREE A MINUTE - NO 3-DECIMAL CARRY NEEDED
062900 550-TEMP-RECOVERY.
063000     MOVE 1 TO ROW-SUB.
063100     PERFORM 555-RECOVERY-ONE THRU 555-EXIT
063200             UNTIL ROW-SUB > 5.
063300 550-EXIT.
063400     EXIT.
063500
063600 555-RECOVERY-ONE.
063700     IF TBL-ROOM-OCCUPIED-FLAG(ROW-SUB) = "Y"
063800                 AND NOT ACR-IN-SERVICE-Q(ROW-SUB)
063900         IF TBL-ROOM-CURRENT-TEMP(ROW-SUB) >
064000            TBL-ROOM-INITIAL-TEMP(ROW-SUB)
064100             IF (TBL-ROOM-CURRENT-TEMP(ROW-SUB) -
064200                 TBL-ROOM-INITIAL-TEMP(ROW-SUB)) > 0.1
064300                 SUBTRACT 0.5 FROM TBL-ROOM-CURRENT-TEMP(ROW-SUB)
064400                 IF TBL-ROOM-CURRENT-TEMP(ROW-SUB) <
064500                    TBL-ROOM-INITIAL-TEMP(ROW-SUB)
064600                     MOVE TBL-ROOM-INITIAL-TEMP(ROW-SUB)
064700                         TO TBL-ROOM-CURRENT-TEMP(ROW-SUB)
064800                 END-IF
064900             END-IF
065000         ELSE
065100             IF (TBL-ROOM-INITIAL-TEMP(ROW-SUB) -
065200                 TBL-ROOM-CURRENT-TEMP(ROW-SUB)) > 0.1
065300                 ADD 0.5 TO TBL-ROOM-CURRENT-TEMP(ROW-SUB)
065400                 IF TBL-ROOM-CURRENT-TEMP(ROW-SUB) >
065500                    TBL-ROOM-INITIAL-TEMP(ROW-SUB)
065600                     MOVE TBL-ROOM-INITIAL-TEMP(ROW-SUB)
065700                         TO TBL-ROOM-CURRENT-TEMP(ROW-SUB)
065800                 END-IF
065900             END-IF
066000         END-IF
066100         MOVE TBL-ROOM-CURRENT-TEMP(ROW-SUB) TO ACR-CURRENT-TEMP(ROW-SUB)
066200         MOVE TBL-ROOM-CURRENT-TEMP(ROW-SUB) TO ACR-CURR-TEMP-3D(ROW-SUB)
066300     END-IF.
066400     ADD 1 TO ROW-SUB.
066500 555-EXIT.
066600     EXIT.
066700
066800****** TOTALS THE ROOM'S USAGE SEGMENTS FROM THE IN-MEMORY TABLE
066900****** (MATCHED BY ROOM ID AND SERVICE-START FALLING WITHIN THE
067000****** STAY WINDOW) AND WRITES ONE BILL RECORD
067100 600-BILLING-RTN.
067200     MOVE "600-BILLING-RTN" TO PARA-NAME.
067300     MOVE 0 TO WS-AC-COST-TOTAL.
067400     MOVE 1 TO WS-UD-SCAN.
067500     PERFORM 605-SUM-USAGE-ONE THRU 605-EXIT
067600             UNTIL WS-UD-SCAN > WS-USAGE-TBL-CNT.
067700     MOVE TBL-ROOM-STAY-DAYS(ROW-SUB) TO WS-STAY-DAYS.
067800     IF WS-STAY-DAYS = 0
067900         MOVE 1 TO WS-STAY-DAYS.
068000     COMPUTE WS-ROOM-COST ROUNDED =
068100         WS-STAY-DAYS * TBL-ROOM-DAILY-PRICE(ROW-SUB).
068200     MOVE TBL-ROOM-ID(ROW-SUB)            TO BILL-ROOM-ID.
068300     MOVE TBL-ROOM-CHECKIN-TIME(ROW-SUB)  TO BILL-CHECKIN-TIME.
068400     MOVE TBL-ROOM-CHECKOUT-TIME(ROW-SUB) TO BILL-CHECKOUT-TIME.
068500     MOVE WS-STAY-DAYS                    TO BILL-STAY-DAYS.
068600     MOVE WS-ROOM-COST                    TO BILL-ROOM-COST.
068700     MOVE WS-AC-COST-TOTAL                TO BILL-AC-COST.
068800     COMPUTE BILL-TOTAL-COST = BILL-ROOM-COST + BILL-AC-COST.
068900     WRITE AC-BILL-REC-DATA FROM AC-BILL-REC.
069000 600-EXIT.
069100     EXIT.
069200
069300 605-SUM-USAGE-ONE.
069400     IF WS-UD-ROOM-ID(WS-UD-SCAN) = TBL-ROOM-ID(ROW-SUB)
069500         AND WS-UD-SVC-START-TIME(WS-UD-SCAN) >=
069600             TBL-ROOM-CHECKIN-TIME(ROW-SUB)
069700         AND WS-UD-SVC-START-TIME(WS-UD-SCAN) <=
069800             TBL-ROOM-CHECKOUT-TIME(ROW-SUB)
069900         ADD WS-UD-COST(WS-UD-SCAN) TO WS-AC-COST-TOTAL.
070000     ADD 1 TO WS-UD-SCAN.
070100 605-EXIT.
070200     EXIT.
070300
070400 700-WRITE-USAGE-DETAIL.
070500     MOVE "700-WRITE-USAGE-DETAIL" TO PARA-NAME.
070600     MOVE ACR-ROOM-ID(ROW-SUB)         TO UD-ROOM-ID.
070700     MOVE ACR-REQUEST-TIME(ROW-SUB)    TO UD-REQUEST-TIME.
070800     MOVE ACR-SVC-START-TIME(ROW-SUB)  TO UD-SVC-START-TIME.
070900     MOVE ACR-SVC-END-TIME(ROW-SUB)    TO UD-SVC-END-TIME.
071000     MOVE ACR-SERVICE-MINUTES(ROW-SUB) TO UD-SERVICE-MINUTES.
071100     MOVE ACR-FAN-SPEED(ROW-SUB)       TO UD-FAN-SPEED.
071200     MOVE ACR-COST(ROW-SUB)            TO UD-COST.
071300     MOVE 1.00                         TO UD-RATE.
071400     WRITE AC-USAGE-REC-DATA FROM AC-USAGE-DETAIL-REC.
071500     PERFORM 705-APPEND-USAGE-TABLE THRU 705-EXIT.
071600 700-EXIT.
071700     EXIT.
071800
071900 705-APPEND-USAGE-TABLE.
072000     IF WS-USAGE-TBL-CNT < 200
072100         ADD 1 TO WS-USAGE-TBL-CNT
072200         MOVE UD-ROOM-ID    TO WS-UD-ROOM-ID(WS-USAGE-TBL-CNT)
072300         MOVE UD-REQUEST-TIME
072400                            TO WS-UD-REQUEST-TIME(WS-USAGE-TBL-CNT)
072500         MOVE UD-SVC-START-TIME
072600                            TO WS-UD-SVC-START-TIME(WS-USAGE-TBL-CNT)
072700         MOVE UD-SVC-END-TIME
072800                            TO WS-UD-SVC-END-TIME(WS-USAGE-TBL-CNT)
072900         MOVE UD-SERVICE-MINUTES
073000                        TO WS-UD-SERVICE-MINUTES(WS-USAGE-TBL-CNT)
073100         MOVE UD-FAN-SPEED  TO WS-UD-FAN-SPEED(WS-USAGE-TBL-CNT)
073200         MOVE UD-COST       TO WS-UD-COST(WS-USAGE-TBL-CNT)
073300         MOVE UD-RATE       TO WS-UD-RATE(WS-USAGE-TBL-CNT)
073400     END-IF.
073500 705-EXIT.
073600     EXIT.
073700
073800****** A "TIMESTAMP" HERE IS JUST EV-MINUTE RIGHT-JUSTIFIED INTO
073900****** A 14-DIGIT FIELD - THE SIMULATION HAS NO CALENDAR, ONLY A
074000****** RUNNING MINUTE COUNTER, SO THE HIGH-ORDER 9 DIGITS STAY 0
074100 960-STAMP-TIME.
074200     MOVE ZEROS TO WS-TIMESTAMP.
074300     MOVE EV-MINUTE TO WS-TIMESTAMP(10:5).
074400 960-EXIT.
074500     EXIT.
074600
074700 800-OPEN-FILES.
074800     MOVE "800-OPEN-FILES" TO PARA-NAME.
074900     OPEN INPUT ACROOMS, ACEVIN.
075000     OPEN OUTPUT SYSOUT, USAGEOUT, BILLOUT.
075100 800-EXIT.
075200     EXIT.
075300
075400 850-CLOSE-FILES.
075500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
075600     CLOSE ACEVIN, SYSOUT, USAGEOUT, BILLOUT.
075700 850-EXIT.
075800     EXIT.
075900
076000 900-READ-ACEVIN.
076100     READ ACEVIN INTO AC-EVENT-REC
076200         AT END MOVE "N" TO MORE-DATA-SW
076300         GO TO 900-EXIT
076400     END-READ.
076500     ADD 1 TO RECORDS-READ.
076600 900-EXIT.
076700     EXIT.
076800
076900****** POSTS THE FINAL OCCUPANCY/TEMPERATURE STATE BACK TO THE
077000****** SAME DD THE ROOM MASTER WAS READ FROM AT HOUSEKEEPING TIME
077100 995-REWRITE-ROOMS.
077200     MOVE "995-REWRITE-ROOMS" TO PARA-NAME.
077300     OPEN OUTPUT ACROOMS.
077400     MOVE 1 TO ROW-SUB.
077500     PERFORM 997-WRITE-ONE-ROOM THRU 997-EXIT
077600             UNTIL ROW-SUB > 5.
077700     CLOSE ACROOMS.
077800 995-EXIT.
077900     EXIT.
078000
078100 997-WRITE-ONE-ROOM.
078200     MOVE TBL-ROOM-ID(ROW-SUB)             TO ROOM-ID.
078300     MOVE TBL-ROOM-DAILY-PRICE(ROW-SUB)    TO ROOM-DAILY-PRICE.
078400     MOVE TBL-ROOM-INITIAL-TEMP(ROW-SUB)   TO ROOM-INITIAL-TEMP.
078500     MOVE TBL-ROOM-CURRENT-TEMP(ROW-SUB)   TO ROOM-CURRENT-TEMP.
078600     MOVE TBL-ROOM-OCCUPIED-FLAG(ROW-SUB)  TO ROOM-OCCUPIED-FLAG.
078700     MOVE TBL-ROOM-GUEST-ID(ROW-SUB)       TO ROOM-GUEST-ID.
078800     MOVE TBL-ROOM-GUEST-NAME(ROW-SUB)     TO ROOM-GUEST-NAME.
078900     MOVE TBL-ROOM-GUEST-PHONE(ROW-SUB)    TO ROOM-GUEST-PHONE.
079000     MOVE TBL-ROOM-CHECKIN-TIME(ROW-SUB)   TO ROOM-CHECKIN-TIME.
079100     MOVE TBL-ROOM-CHECKOUT-TIME(ROW-SUB)  TO ROOM-CHECKOUT-TIME.
079200     MOVE TBL-ROOM-STAY-DAYS(ROW-SUB)      TO ROOM-STAY-DAYS.
079300     WRITE AC-ROOM-REC-DATA FROM AC-ROOM-REC.
079400     ADD 1 TO ROW-SUB.
079500 997-EXIT.
079600     EXIT.
079700
079800 999-CLEANUP.
079900     MOVE "999-CLEANUP" TO PARA-NAME.
080000     IF NOT EV-IS-TRAILER
080100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
080200         GO TO 1000-ABEND-RTN.
080300     ADD 1 TO RECORDS-WRITTEN.
080400     IF RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT OF AC-EVENT-TRAILER
080500         MOVE "** INVALID FILE - # EVENTS OUT OF BALANCE"
080600                               TO ABEND-REASON
080700         MOVE RECORDS-READ     TO ACTUAL-VAL
080800         MOVE TRL-RECORD-COUNT OF AC-EVENT-TRAILER TO EXPECTED-VAL
080900         WRITE SYSOUT-REC FROM ABEND-REC
081000         DISPLAY "** RECORDS READ **"
081100         DISPLAY RECORDS-READ
081200         DISPLAY "** RECORD-IN EXPECTED **"
081300         DISPLAY TRL-RECORD-COUNT OF AC-EVENT-TRAILER
081400         GO TO 1000-ABEND-RTN.
081500
081600     PERFORM 995-REWRITE-ROOMS THRU 995-EXIT.
081700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081800
081900     DISPLAY "** EVENTS READ **".
082000     DISPLAY RECORDS-READ.
082100     DISPLAY "** EVENTS PROCESSED **".
082200     DISPLAY RECORDS-WRITTEN.
082300     DISPLAY "** EVENTS IN ERROR **".
082400     DISPLAY RECORDS-IN-ERROR.
082500
082600     DISPLAY "******** NORMAL END OF JOB ACSIMUPD ********".
082700 999-EXIT.
082800     EXIT.
082900
083000 1000-ABEND-RTN.
083100     WRITE SYSOUT-REC FROM ABEND-REC.
083200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083300     DISPLAY "*** ABNORMAL END OF JOB- ACSIMUPD ***" UPON CONSOLE.
083400     DIVIDE ZERO-VAL INTO ONE-VAL.
