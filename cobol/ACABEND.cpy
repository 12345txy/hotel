000100******************************************************************
000200* COPYBOOK    ACABEND                                            *
000300* DUMP RECORD WRITTEN TO SYSOUT JUST BEFORE A PROGRAM FORCES AN   *
000400* ABEND (SEE THE 1000-ABEND-RTN PARAGRAPH IN EACH PROGRAM).       *
000500*                                                                *
000600* 11/20/88 JRS  ORIGINAL LAYOUT - SHARED BY EVERY AC PROGRAM      112088JR
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(01).
001000     05  ABEND-REASON            PIC X(40).
001100     05  FILLER                  PIC X(01).
001200     05  EXPECTED-VAL            PIC 9(09).
001300     05  FILLER                  PIC X(01).
001400     05  ACTUAL-VAL              PIC 9(09).
001500     05  FILLER                  PIC X(38).
001600
001700 01  ZERO-ONE-VALUES.
001800     05  ZERO-VAL                PIC 9(01) VALUE ZERO.
001900     05  ONE-VAL                 PIC 9(01) VALUE 1.
002000
002100****** SET AT THE TOP OF EVERY PARAGRAPH SO A DUMP SHOWS WHICH
002200****** PARAGRAPH WAS EXECUTING WHEN THE PROGRAM WENT DOWN
002300 01  PARA-NAME                   PIC X(32) VALUE SPACES.
