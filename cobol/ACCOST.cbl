000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ACCOST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/21/88.
000700 DATE-COMPILED. 11/21/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM PRICES ONE COMPLETED AC SERVICE
001400*          SEGMENT AT ACOFF TIME.  ENERGY IS THE DEGREES MOVED
001500*          SINCE THE REQUEST WAS MADE, DIVIDED BY THE FAN
001600*          SPEED'S MINUTES-PER-DEGREE; COST IS ENERGY TIMES THE
001700*          STANDARD RATE, ROUNDED.
001800*
001900******************************************************************
002000* CHANGE LOG                                                      *
002100* 11/21/88 JRS  ORIGINAL VERSION                                  112188JR
002200* 05/17/91 TGD  LOW SPEED WAS CHARGING MEDIUM RATE - FIXED        051791TG
002300* 11/30/92 TGD  ROUNDING CONFIRMED AGAINST MANUAL FRONT-DESK CALC 113092TG
002400* 06/08/95 TGD  NO LOGIC CHANGE - RECOMPILED UNDER NEW PROC DDS01R060895TG
002500* 09/03/98 AKM  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE        090398AK
002600* 06/14/99 AKM  Y2K SIGN-OFF                                      061499AK
002700* 02/11/03 RDM  CHG-REQ 2201 CLAMP ENERGY TO ZERO WHEN NO DELTA   021103RD
002800* 10/07/08 LNW  TICKET 4417 - REVIEWED, NO CHANGE NEEDED HERE     100708LN
002900* 05/19/11 LNW  WS-MINUTES-PER-DEGREE MOVED TO STANDALONE 77      051911LN
003000* 03/04/14 RDM  CHG-REQ 2650 - CONFIRMED LINKAGE WIDTHS VS CALLER 030414RD
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 77  WS-MINUTES-PER-DEGREE       PIC 9(01) COMP-3.
004400 01  MISC-FIELDS.
004500     05  WS-DEGREES-MOVED        PIC S9(03)V999 COMP-3.
004600     05  WS-ENERGY               PIC 9(05)V999 COMP-3.
004700     05  FILLER                  PIC X(01).
004800
004900 LINKAGE SECTION.
005000 01  AC-COST-CALC-REC.
005100     05  ACC-FAN-SPEED           PIC X(01).
005200         88  ACC-SPEED-HIGH          VALUE "H".
005300         88  ACC-SPEED-MED           VALUE "M".
005400         88  ACC-SPEED-LOW           VALUE "L".
005500     05  ACC-TARGET-TEMP         PIC S9(03)V9.
005600     05  ACC-SWITCHOFF-TEMP      PIC S9(03)V9.
005700     05  ACC-RATE                PIC 9(03)V99.
005800     05  ACC-COST                PIC 9(05)V99.
005900
006000 01  RETURN-CD                  PIC 9(04) COMP.
006100
006200 PROCEDURE DIVISION USING AC-COST-CALC-REC, RETURN-CD.
006300     MOVE ZERO TO RETURN-CD.
006400     EVALUATE TRUE
006500         WHEN ACC-SPEED-HIGH
006600             MOVE 1 TO WS-MINUTES-PER-DEGREE
006700         WHEN ACC-SPEED-MED
006800             MOVE 2 TO WS-MINUTES-PER-DEGREE
006900         WHEN ACC-SPEED-LOW
007000             MOVE 3 TO WS-MINUTES-PER-DEGREE
007100         WHEN OTHER
007200             MOVE 2 TO WS-MINUTES-PER-DEGREE
007300             MOVE 1 TO RETURN-CD
007400     END-EVALUATE.
007500
007600****** CHG-REQ 2201 - NEGATIVE DELTA IS A CLAMP TO ZERO, NOT A
007700****** REFUND, SO WE TAKE THE ABSOLUTE VALUE BY HAND BELOW
007800     IF ACC-TARGET-TEMP >= ACC-SWITCHOFF-TEMP
007900         COMPUTE WS-DEGREES-MOVED =
008000             ACC-TARGET-TEMP - ACC-SWITCHOFF-TEMP
008100     ELSE
008200         COMPUTE WS-DEGREES-MOVED =
008300             ACC-SWITCHOFF-TEMP - ACC-TARGET-TEMP
008400     END-IF.
008500
008600     COMPUTE WS-ENERGY ROUNDED =
008700         WS-DEGREES-MOVED / WS-MINUTES-PER-DEGREE.
008800
008900     COMPUTE ACC-COST ROUNDED = WS-ENERGY * ACC-RATE.
009000
009100     GOBACK.
