000100******************************************************************
000200* COPYBOOK    ACROOMTB                                          *
000300* ROOM MASTER RECORD LAYOUT AND THE IN-STORAGE ROOM TABLE        *
000400* BUILT FROM IT AT THE START OF EVERY BATCH STEP THAT NEEDS TO   *
000500* KNOW A ROOM'S PRICE, TEMPERATURE OR OCCUPANCY STATE.           *
000600*                                                                *
000700* 11/02/88 JRS  ORIGINAL LAYOUT - 5 ROOM HOTEL WING               110288JR
000800* 03/14/91 TGD  ADDED GUEST PHONE AFTER FRONT DESK REQUEST #118   031491TG
000900* 06/09/98 AKM  Y2K - CHECKIN/CHECKOUT TIMES WIDENED TO 14 DIGITS 060998AK
001000******************************************************************
001100 01  AC-ROOM-REC.
001200     05  ROOM-ID                 PIC 9(04).
001300     05  ROOM-DAILY-PRICE        PIC 9(05)V99.
001400     05  ROOM-INITIAL-TEMP       PIC S9(03)V9.
001500     05  ROOM-CURRENT-TEMP       PIC S9(03)V9.
001600     05  ROOM-OCCUPIED-FLAG      PIC X(01).
001700         88  ROOM-IS-OCCUPIED        VALUE "Y".
001800         88  ROOM-IS-VACANT          VALUE "N".
001900     05  ROOM-GUEST-ID           PIC X(18).
002000     05  ROOM-GUEST-NAME         PIC X(20).
002100     05  ROOM-GUEST-PHONE        PIC X(15).
002200     05  ROOM-CHECKIN-TIME       PIC 9(14).
002300****** FRONT-DESK REPORTS BREAK THE RUN MINUTE OUT OF THE TIME
002400****** STAMP - ADDED WHEN PAPER CHECK-IN SLIPS WERE DROPPED TGD 031491
002500     05  ROOM-CHECKIN-TIME-R REDEFINES ROOM-CHECKIN-TIME.
002600         10  ROOM-CHECKIN-DATE-PART  PIC 9(09).
002700         10  ROOM-CHECKIN-MIN-PART   PIC 9(05).
002800     05  ROOM-CHECKOUT-TIME      PIC 9(14).
002900     05  ROOM-CHECKOUT-TIME-R REDEFINES ROOM-CHECKOUT-TIME.
003000         10  ROOM-CHECKOUT-DATE-PART PIC 9(09).
003100         10  ROOM-CHECKOUT-MIN-PART  PIC 9(05).
003200     05  ROOM-STAY-DAYS          PIC 9(03).
003300     05  FILLER                  PIC X(16).
003400
003500******************************************************************
003600* IN-STORAGE ROOM TABLE - ONE ENTRY PER ROOM, LOADED BY THE       *
003700* 050-LOAD-ROOM-TABLE PARAGRAPH AT HOUSEKEEPING TIME.             *
003800******************************************************************
003900 01  AC-ROOM-TABLE.
004000     05  AC-ROOM-TBL-ENTRY OCCURS 5 TIMES
004100                           INDEXED BY RM-IDX, RM-IDX2.
004200         10  TBL-ROOM-ID             PIC 9(04).
004300         10  TBL-ROOM-DAILY-PRICE    PIC 9(05)V99.
004400         10  TBL-ROOM-INITIAL-TEMP   PIC S9(03)V9.
004500         10  TBL-ROOM-CURRENT-TEMP   PIC S9(03)V9.
004600         10  TBL-ROOM-OCCUPIED-FLAG  PIC X(01).
004700             88  TBL-ROOM-IS-OCCUPIED    VALUE "Y".
004800             88  TBL-ROOM-IS-VACANT       VALUE "N".
004900         10  TBL-ROOM-GUEST-ID       PIC X(18).
005000         10  TBL-ROOM-GUEST-NAME     PIC X(20).
005100         10  TBL-ROOM-GUEST-PHONE    PIC X(15).
005200         10  TBL-ROOM-CHECKIN-TIME   PIC 9(14).
005300         10  TBL-ROOM-CHECKOUT-TIME  PIC 9(14).
005400         10  TBL-ROOM-STAY-DAYS      PIC 9(03).
005500         10  FILLER                  PIC X(16).
