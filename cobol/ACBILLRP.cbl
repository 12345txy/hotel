000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ACBILLRP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/28/88.
000600 DATE-COMPILED. 11/28/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS STEP RUNS AFTER ACSIMUPD AND PRINTS THE ITEMISED
001300*          USAGE DETAIL REPORT - ONE BLOCK PER ROOM, CONTROL
001400*          BREAK ON ROOM ID, IN CHECK-OUT (BILL) ORDER.
001500*
001600*          THE WHOLE USAGE-DETAILS FILE IS LOADED INTO MEMORY
001700*          FIRST (200-ENTRY TABLE, SEE ACUSGDTL) SO EACH BILL CAN
001800*          BE MATCHED BY ROOM ID AND SERVICE-START-TIME FALLING
001900*          INSIDE THE STAY WINDOW WITHOUT SORTING OR RE-READING.
002000*
002100******************************************************************
002200* CHANGE LOG                                                      *
002300* 11/28/88 JRS  ORIGINAL VERSION                                  112888JR
002400* 02/19/90 TGD  ADDED ROOM-TOTAL LINE AFTER EACH ROOM'S DETAIL    021990TG
002500* 07/11/93 TGD  WIDENED SERVICE-START/END PRINT FIELDS TO 14 DIGIT071193TG
002600* 09/03/98 AKM  Y2K REVIEW - TIME FIELDS ALREADY 14-DIGIT, OK     090398AK
002700* 06/14/99 AKM  Y2K SIGN-OFF                                      061499AK
002800* 02/11/03 RDM  CHG-REQ 2201 - GRAND TOTAL LINE ADDED AT EOJ      021103RD
002900* 10/07/08 LNW  TICKET 4417 - REVIEWED, NO CHANGE NEEDED HERE     100708LN
003000* 05/19/11 LNW  ADDED WS-RUN-DATE FOR BATCH AUDIT TRAIL           051911LN
003100* 03/04/14 RDM  CHG-REQ 2650 - REVIEWED DETAIL LINE, NO CHANGE    030414RD
003200* 06/02/16 RDM  CHG-REQ 2901 - DETAIL LINE WIDENED TO CORPORATE   060216RD
003300*               REPORT STD COLUMN SPACING (SEQ/ROOM/TIME/SPEED/$)
003400* 08/09/19 LNW  CHG-REQ 3180 - PAGE 1 NOW GETS ITS PAGE HDR LINE  080919LN
003500*               SAME AS EVERY LATER PAGE - SEE 000-HOUSEKEEPING
003600******************************************************************
003700
003800         USAGE DETAIL INPUT      -   DDS0001.ACUSGOUT
003900
004000         BILL INPUT (CTL BREAK)  -   DDS0001.ACBILLS
004100
004200         PRINT REPORT OUTPUT     -   DDS0001.ACDETRPT
004300
004400         DUMP FILE               -   SYSOUT
004500
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT USAGEIN
006100     ASSIGN TO UT-S-ACUSGOUT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT BILLIN
006600     ASSIGN TO UT-S-ACBILLS
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT DETRPT
007100     ASSIGN TO UT-S-ACDETRPT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 100 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(100).
008400
008500 FD  USAGEIN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS AC-USAGE-REC-DATA.
009100 01  AC-USAGE-REC-DATA PIC X(80).
009200
009300 FD  BILLIN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS AC-BILL-REC-DATA.
009900 01  AC-BILL-REC-DATA PIC X(80).
010000
010100 FD  DETRPT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS RPT-REC.
010700 01  RPT-REC  PIC X(132).
010800
010900** QSAM FILE
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  OFCODE                  PIC X(2).
011400         88 CODE-WRITE    VALUE SPACES.
011500
011600 77  WS-RUN-DATE                 PIC 9(6).
011700
011800 COPY ACUSGDTL.
011900 COPY ACBILLRC.
012000 COPY ACABEND.
012100
012200 01  WS-HDR-REC.
012300     05  FILLER                  PIC X(1) VALUE " ".
012400     05  FILLER                  PIC X(30) VALUE SPACES.
012500     05  FILLER                  PIC X(50) VALUE
012600         "Hotel AC Itemised Usage Detail Report".
012700     05  FILLER         PIC X(26)
012800                   VALUE "Page Number:" JUSTIFIED RIGHT.
012900     05  PAGE-NBR-O             PIC ZZ9.
013000     05  FILLER                  PIC X(22) VALUE SPACES.
013100
013200 01  WS-COLM-HDR-REC.
013300     05  FILLER            PIC X(06) VALUE "SEQ NO".
013400     05  FILLER            PIC X(01) VALUE SPACE.
013500     05  FILLER            PIC X(06) VALUE "RM ID".
013600     05  FILLER            PIC X(01) VALUE SPACE.
013700     05  FILLER            PIC X(16) VALUE "REQUEST TIME".
013800     05  FILLER            PIC X(01) VALUE SPACE.
013900     05  FILLER            PIC X(16) VALUE "SERVICE START".
014000     05  FILLER            PIC X(01) VALUE SPACE.
014100     05  FILLER            PIC X(16) VALUE "SERVICE END".
014200     05  FILLER            PIC X(01) VALUE SPACE.
014300     05  FILLER            PIC X(08) VALUE "MINUTES".
014400     05  FILLER            PIC X(01) VALUE SPACE.
014500     05  FILLER            PIC X(06) VALUE "SPEED".
014600     05  FILLER            PIC X(01) VALUE SPACE.
014700     05  FILLER            PIC X(10) VALUE "COST".
014800     05  FILLER            PIC X(01) VALUE SPACE.
014900     05  FILLER            PIC X(08) VALUE "RATE".
015000     05  FILLER            PIC X(32) VALUE SPACES.
015100
015200 01  WS-DETAIL-LINE.
015300     05  DTL-SEQ-NO-O            PIC 9(06).
015400     05  FILLER                  PIC X(01).
015500     05  FILLER                  PIC X(02).
015600     05  DTL-ROOM-ID-O           PIC 9(04).
015700     05  FILLER                  PIC X(01).
015800     05  DTL-REQUEST-TIME-O      PIC 9(14).
015900     05  FILLER                  PIC X(02).
016000     05  FILLER                  PIC X(01).
016100     05  DTL-SVC-START-O         PIC 9(14).
016200     05  FILLER                  PIC X(02).
016300     05  FILLER                  PIC X(01).
016400     05  DTL-SVC-END-O           PIC 9(14).
016500     05  FILLER                  PIC X(02).
016600     05  FILLER                  PIC X(01).
016700     05  DTL-MINUTES-O           PIC 9(05).
016800     05  FILLER                  PIC X(03).
016900     05  FILLER                  PIC X(01).
017000     05  DTL-SPEED-O             PIC X(06).
017100     05  FILLER                  PIC X(01).
017200     05  DTL-COST-O              PIC $$$,$$9.99.
017300     05  FILLER                  PIC X(01).
017400     05  DTL-RATE-O              PIC $$$$9.99.
017500     05  FILLER                  PIC X(32).
017600
017700 01  WS-ROOM-TOTAL-LINE.
017800     05  FILLER                  PIC X(10) VALUE SPACES.
017900     05  FILLER                  PIC X(26) VALUE
018000         "TOTAL AC COST FOR ROOM:".
018100     05  TOT-ROOM-ID-O           PIC 9(04).
018200     05  FILLER                  PIC X(04) VALUE SPACES.
018300     05  TOT-AC-COST-O           PIC $$$$,$$9.99.
018400     05  FILLER                  PIC X(76) VALUE SPACES.
018500
018600 01  WS-BILL-SUMMARY-LINE.
018700     05  FILLER                  PIC X(03) VALUE SPACES.
018800     05  FILLER                  PIC X(12) VALUE "BILL-ROOM ID".
018900     05  SUM-ROOM-ID-O           PIC 9(04).
019000     05  FILLER                  PIC X(14) VALUE "  ROOM CHARGE:".
019100     05  SUM-ROOM-COST-O         PIC $$$,$$9.99.
019200     05  FILLER                  PIC X(12) VALUE "  AC CHARGE:".
019300     05  SUM-AC-COST-O           PIC $$$,$$9.99.
019400     05  FILLER                  PIC X(11) VALUE "  STAY DAYS:".
019500     05  SUM-DAYS-O              PIC ZZ9.
019600     05  FILLER                  PIC X(12) VALUE "  TOTAL DUE:".
019700     05  SUM-TOTAL-O             PIC $$$,$$9.99.
019800     05  FILLER                  PIC X(15) VALUE SPACES.
019900
020000 01  WS-GRAND-TOTAL-LINE.
020100     05  FILLER                  PIC X(30) VALUE
020200         "GRAND TOTAL - ALL ROOMS BILLED:".
020300     05  GRD-TOTAL-O             PIC $$$,$$$,$$9.99.
020400     05  FILLER                  PIC X(87) VALUE SPACES.
020500
020600 01  WS-BLANK-LINE.
020700     05  FILLER     PIC X(132) VALUE SPACES.
020800
020900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
021100     05 BILLS-READ               PIC 9(7) COMP.
021200     05 USAGE-RECS-READ          PIC 9(7) COMP.
021300     05 UD-SCAN                  PIC 9(3) COMP.
021400     05 WS-SEQ-NO                PIC 9(6) COMP.
021500     05 WS-LINES                 PIC 9(02) COMP VALUE 2.
021600     05 WS-PAGES                 PIC 9(03) COMP VALUE 1.
021700     05 WS-ROOM-AC-TOTAL         PIC S9(7)V99 COMP-3.
021800     05 WS-GRAND-TOTAL           PIC S9(9)V99 COMP-3.
021900
022000 01  FLAGS-AND-SWITCHES.
022100     05 MORE-BILLS-SW            PIC X(01) VALUE "Y".
022200         88 NO-MORE-BILLS VALUE "N".
022300     05 MORE-USAGE-SW            PIC X(01) VALUE "Y".
022400         88 NO-MORE-USAGE VALUE "N".
022500
022600 PROCEDURE DIVISION.
022700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022800     PERFORM 100-MAINLINE THRU 100-EXIT
022900             UNTIL NO-MORE-BILLS.
023000     PERFORM 999-CLEANUP THRU 999-EXIT.
023100     MOVE +0 TO RETURN-CODE.
023200     GOBACK.
023300
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     DISPLAY "******** BEGIN JOB ACBILLRP ********".
023700     ACCEPT  WS-RUN-DATE FROM DATE.
023800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023900     MOVE 1 TO WS-LINES.
024000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024100     PERFORM 050-LOAD-USAGE-TABLE THRU 050-EXIT.
024200****** CHG-REQ 2901 - PAGE 1 WAS MISSING ITS BANNER LINE BECAUSE
024300****** 100-MAINLINE ONLY BROKE PAGE ON WS-LINES > 45.  PRINT THE
024400****** FIRST PAGE HEADER HERE SO PAGE 1 MATCHES EVERY LATER PAGE.
024500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
024600     PERFORM 900-READ-BILLIN THRU 900-EXIT.
024700     IF NO-MORE-BILLS
024800         MOVE "EMPTY BILL INPUT FILE" TO ABEND-REASON
024900         GO TO 1000-ABEND-RTN.
025000 000-EXIT.
025100     EXIT.
025200
025300 050-LOAD-USAGE-TABLE.
025400     MOVE "050-LOAD-USAGE-TABLE" TO PARA-NAME.
025500     MOVE 0 TO WS-USAGE-TBL-CNT.
025600     PERFORM 055-LOAD-ONE-USAGE THRU 055-EXIT
025700             UNTIL NO-MORE-USAGE OR WS-USAGE-TBL-CNT >= 200.
025800     CLOSE USAGEIN.
025900 050-EXIT.
026000     EXIT.
026100
026200 055-LOAD-ONE-USAGE.
026300     READ USAGEIN INTO AC-USAGE-DETAIL-REC
026400         AT END
026500             MOVE "N" TO MORE-USAGE-SW
026600             GO TO 055-EXIT
026700     END-READ.
026800     ADD 1 TO USAGE-RECS-READ.
026900     ADD 1 TO WS-USAGE-TBL-CNT.
027000     MOVE UD-ROOM-ID         TO WS-UD-ROOM-ID(WS-USAGE-TBL-CNT).
027100     MOVE UD-REQUEST-TIME    TO WS-UD-REQUEST-TIME(WS-USAGE-TBL-CNT).
027200     MOVE UD-SVC-START-TIME  TO WS-UD-SVC-START-TIME(WS-USAGE-TBL-CNT).
027300     MOVE UD-SVC-END-TIME    TO WS-UD-SVC-END-TIME(WS-USAGE-TBL-CNT).
027400     MOVE UD-SERVICE-MINUTES
027500                         TO WS-UD-SERVICE-MINUTES(WS-USAGE-TBL-CNT).
027600     MOVE UD-FAN-SPEED       TO WS-UD-FAN-SPEED(WS-USAGE-TBL-CNT).
027700     MOVE UD-COST            TO WS-UD-COST(WS-USAGE-TBL-CNT).
027800     MOVE UD-RATE            TO WS-UD-RATE(WS-USAGE-TBL-CNT).
027900 055-EXIT.
028000     EXIT.
028100
028200 100-MAINLINE.
028300     MOVE "100-MAINLINE" TO PARA-NAME.
028400     IF WS-LINES > 45
028500         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
028600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
028700     MOVE 0 TO WS-ROOM-AC-TOTAL.
028800     MOVE 1 TO UD-SCAN.
028900     PERFORM 300-PRINT-ONE-DETAIL THRU 300-EXIT
029000             UNTIL UD-SCAN > WS-USAGE-TBL-CNT.
029100     PERFORM 350-WRITE-ROOM-TOTAL THRU 350-EXIT.
029200     PERFORM 360-WRITE-BILL-SUMMARY THRU 360-EXIT.
029300     ADD 1 TO RECORDS-WRITTEN.
029400     PERFORM 900-READ-BILLIN THRU 900-EXIT.
029500 100-EXIT.
029600     EXIT.
029700
029800****** PRINTS ONE USAGE LINE IF THIS TABLE ENTRY BELONGS TO THE
029900****** ROOM/STAY CURRENTLY BEING BILLED - SAME WINDOW TEST USED
030000****** BY ACSIMUPD'S 605-SUM-USAGE-ONE
030100 300-PRINT-ONE-DETAIL.
030200     IF WS-UD-ROOM-ID(UD-SCAN) = BILL-ROOM-ID
030300         AND WS-UD-SVC-START-TIME(UD-SCAN) >= BILL-CHECKIN-TIME
030400         AND WS-UD-SVC-START-TIME(UD-SCAN) <= BILL-CHECKOUT-TIME
030500         ADD 1 TO WS-SEQ-NO
030600         MOVE WS-SEQ-NO                      TO DTL-SEQ-NO-O
030700         MOVE WS-UD-ROOM-ID(UD-SCAN)         TO DTL-ROOM-ID-O
030800         MOVE WS-UD-REQUEST-TIME(UD-SCAN)    TO DTL-REQUEST-TIME-O
030900         MOVE WS-UD-SVC-START-TIME(UD-SCAN)  TO DTL-SVC-START-O
031000         MOVE WS-UD-SVC-END-TIME(UD-SCAN)    TO DTL-SVC-END-O
031100         MOVE WS-UD-SERVICE-MINUTES(UD-SCAN) TO DTL-MINUTES-O
031200         EVALUATE WS-UD-FAN-SPEED(UD-SCAN)
031300             WHEN "H" MOVE "HIGH" TO DTL-SPEED-O
031400             WHEN "M" MOVE "MED " TO DTL-SPEED-O
031500             WHEN "L" MOVE "LOW " TO DTL-SPEED-O
031600             WHEN OTHER MOVE SPACES TO DTL-SPEED-O
031700         END-EVALUATE
031800         MOVE WS-UD-COST(UD-SCAN)            TO DTL-COST-O
031900         MOVE WS-UD-RATE(UD-SCAN)            TO DTL-RATE-O
032000         WRITE RPT-REC FROM WS-DETAIL-LINE
032100             AFTER ADVANCING 1
032200         ADD 1 TO WS-LINES
032300         ADD WS-UD-COST(UD-SCAN) TO WS-ROOM-AC-TOTAL
032400     END-IF.
032500     ADD 1 TO UD-SCAN.
032600 300-EXIT.
032700     EXIT.
032800
032900 350-WRITE-ROOM-TOTAL.
033000     MOVE "350-WRITE-ROOM-TOTAL" TO PARA-NAME.
033100     MOVE BILL-ROOM-ID      TO TOT-ROOM-ID-O.
033200     MOVE WS-ROOM-AC-TOTAL  TO TOT-AC-COST-O.
033300     WRITE RPT-REC FROM WS-ROOM-TOTAL-LINE
033400         AFTER ADVANCING 1.
033500     ADD 1 TO WS-LINES.
033600 350-EXIT.
033700     EXIT.
033800
033900 360-WRITE-BILL-SUMMARY.
034000     MOVE "360-WRITE-BILL-SUMMARY" TO PARA-NAME.
034100     MOVE BILL-ROOM-ID      TO SUM-ROOM-ID-O.
034200     MOVE BILL-ROOM-COST    TO SUM-ROOM-COST-O.
034300     MOVE BILL-AC-COST      TO SUM-AC-COST-O.
034400     MOVE BILL-STAY-DAYS    TO SUM-DAYS-O.
034500     MOVE BILL-TOTAL-COST   TO SUM-TOTAL-O.
034600     WRITE RPT-REC FROM WS-BILL-SUMMARY-LINE
034700         AFTER ADVANCING 2.
034800     WRITE RPT-REC FROM WS-BLANK-LINE
034900         AFTER ADVANCING 1.
035000     ADD 3 TO WS-LINES.
035100     ADD BILL-TOTAL-COST TO WS-GRAND-TOTAL.
035200 360-EXIT.
035300     EXIT.
035400
035500 700-WRITE-PAGE-HDR.
035600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
035700     MOVE WS-PAGES TO PAGE-NBR-O.
035800     WRITE RPT-REC FROM WS-HDR-REC
035900         AFTER ADVANCING NEXT-PAGE.
036000     WRITE RPT-REC FROM WS-BLANK-LINE
036100         AFTER ADVANCING 1.
036200     ADD 1 TO WS-PAGES.
036300     MOVE 2 TO WS-LINES.
036400 700-EXIT.
036500     EXIT.
036600
036700 720-WRITE-COLM-HDR.
036800     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
036900     WRITE RPT-REC FROM WS-COLM-HDR-REC
037000         AFTER ADVANCING 1.
037100     ADD 1 TO WS-LINES.
037200 720-EXIT.
037300     EXIT.
037400
037500 800-OPEN-FILES.
037600     MOVE "800-OPEN-FILES" TO PARA-NAME.
037700     OPEN INPUT USAGEIN, BILLIN.
037800     OPEN OUTPUT DETRPT, SYSOUT.
037900 800-EXIT.
038000     EXIT.
038100
038200 850-CLOSE-FILES.
038300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
038400     CLOSE BILLIN, DETRPT, SYSOUT.
038500 850-EXIT.
038600     EXIT.
038700
038800 900-READ-BILLIN.
038900     READ BILLIN INTO AC-BILL-REC
039000         AT END MOVE "N" TO MORE-BILLS-SW
039100         GO TO 900-EXIT
039200     END-READ.
039300     ADD 1 TO BILLS-READ.
039400 900-EXIT.
039500     EXIT.
039600
039700 999-CLEANUP.
039800     MOVE "999-CLEANUP" TO PARA-NAME.
039900     MOVE WS-GRAND-TOTAL TO GRD-TOTAL-O.
040000     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
040100         AFTER ADVANCING 2.
040200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040300     DISPLAY "** BILLS READ **".
040400     DISPLAY BILLS-READ.
040500     DISPLAY "** USAGE DETAILS READ **".
040600     DISPLAY USAGE-RECS-READ.
040700     DISPLAY "** REPORT BLOCKS WRITTEN **".
040800     DISPLAY RECORDS-WRITTEN.
040900     DISPLAY "******** NORMAL END OF JOB ACBILLRP ********".
041000 999-EXIT.
041100     EXIT.
041200
041300 1000-ABEND-RTN.
041400     WRITE SYSOUT-REC FROM ABEND-REC.
041500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041600     DISPLAY "*** ABNORMAL END OF JOB- ACBILLRP ***" UPON CONSOLE.
041700     DIVIDE ZERO-VAL INTO ONE-VAL.
