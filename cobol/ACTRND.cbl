000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ACTRND.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/22/88.
000700 DATE-COMPILED. 11/22/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM ROUNDS A 3-DECIMAL TEMPERATURE FIGURE
001400*          (CARRIED INTERNALLY SO THE 1/3 DEGREE-PER-MINUTE LOW
001500*          FAN SPEED DOES NOT LOSE PRECISION TICK OVER TICK) DOWN
001600*          TO THE 1-DECIMAL FIGURE THAT IS ACTUALLY STORED ON THE
001700*          ROOM MASTER AND THE AC-REQUEST TABLE.  HALF-UP ROUND.
001800*
001900******************************************************************
002000* CHANGE LOG                                                      *
002100* 11/22/88 JRS  ORIGINAL VERSION                                  112288JR
002200* 03/09/90 TGD  CONFIRMED HALF-UP ON NEGATIVE TEMPERATURES        030990TG
002300* 08/14/92 TGD  NO LOGIC CHANGE - RECOMPILED UNDER NEW PROC DDS01R081492TG
002400* 04/02/95 TGD  REVIEWED AFTER ACCOST RATE TABLE CHANGE, OK AS IS 040295TG
002500* 09/03/98 AKM  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE        090398AK
002600* 06/14/99 AKM  Y2K SIGN-OFF                                      061499AK
002700* 02/11/03 RDM  CHG-REQ 2201 - REVIEWED, NO CHANGE NEEDED HERE    021103RD
002800* 10/07/08 LNW  TICKET 4417 - REVIEWED, NO CHANGE NEEDED HERE     100708LN
002900* 05/19/11 LNW  WS-UNUSED MOVED TO STANDALONE 77 PER SHOP STANDARD051911LN
003000* 03/04/14 RDM  CHG-REQ 2650 - CONFIRMED LINKAGE WIDTHS VS CALLER 030414RD
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 77  WS-UNUSED                   PIC X(01).
004400
004500 LINKAGE SECTION.
004600 01  AC-TEMP-IN                  PIC S9(03)V999 COMP-3.
004700 01  AC-TEMP-OUT                 PIC S9(03)V9.
004800
004900 PROCEDURE DIVISION USING AC-TEMP-IN, AC-TEMP-OUT.
005000     COMPUTE AC-TEMP-OUT ROUNDED = AC-TEMP-IN.
005100     GOBACK.
