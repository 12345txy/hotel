000100******************************************************************
000200* COPYBOOK    ACUSGDTL                                           *
000300* USAGE-DETAIL RECORD - ONE PER COMPLETED AC SERVICE SEGMENT.    *
000400* WRITTEN TO THE USAGE-DETAILS FILE AS SEGMENTS COMPLETE (ACOFF)  *
000500* AND HELD IN THE WS-USAGE-TABLE BELOW SO THE BILLING STEP CAN    *
000600* ADD UP A ROOM'S SEGMENTS WITHOUT RE-READING THE FILE.           *
000700*                                                                *
000800* 11/15/88 JRS  ORIGINAL LAYOUT                                   111588JR
000900******************************************************************
001000 01  AC-USAGE-DETAIL-REC.
001100     05  UD-ROOM-ID              PIC 9(04).
001200     05  UD-REQUEST-TIME         PIC 9(14).
001300     05  UD-SVC-START-TIME       PIC 9(14).
001400****** ITEMISED REPORT PRINTS THE RUN-MINUTE PORTION ONLY        JRS111588
001500     05  UD-SVC-START-TIME-R REDEFINES UD-SVC-START-TIME.
001600         10  UD-SVC-START-DATE-PART  PIC 9(09).
001700         10  UD-SVC-START-MIN-PART   PIC 9(05).
001800     05  UD-SVC-END-TIME         PIC 9(14).
001900     05  UD-SERVICE-MINUTES      PIC 9(05).
002000     05  UD-FAN-SPEED            PIC X(01).
002100     05  UD-COST                 PIC 9(05)V99.
002200     05  UD-RATE                 PIC 9(03)V99.
002300     05  FILLER                  PIC X(16).
002400
002500******************************************************************
002600* IN-STORAGE MIRROR OF EVERY USAGE-DETAIL RECORD WRITTEN THIS RUN *
002700* - USED BY ACSIMUPD TO TOTAL A ROOM'S AC CHARGES AT CHECK-OUT    *
002800*   WITHOUT A RE-READ OF USAGE-DETAILS, AND BY ACBILLRP TO PRINT  *
002900*   THE ITEMISED LINES FOR A BILL.  200 SEGMENTS IS WAY BEYOND    *
003000*   ANYTHING A 5-ROOM, 3-UNIT WING CAN GENERATE IN ONE RUN.       *
003100******************************************************************
003200 01  WS-USAGE-TABLE.
003300     05  WS-USAGE-TBL-CNT        PIC 9(05) COMP.
003400     05  WS-USAGE-TBL-ENTRY OCCURS 200 TIMES
003500                           INDEXED BY UD-IDX, UD-IDX2.
003600         10  WS-UD-ROOM-ID           PIC 9(04).
003700         10  WS-UD-REQUEST-TIME      PIC 9(14).
003800         10  WS-UD-SVC-START-TIME    PIC 9(14).
003900         10  WS-UD-SVC-END-TIME      PIC 9(14).
004000         10  WS-UD-SERVICE-MINUTES   PIC 9(05).
004100         10  WS-UD-FAN-SPEED         PIC X(01).
004200         10  WS-UD-COST              PIC 9(05)V99.
004300         10  WS-UD-RATE              PIC 9(03)V99.
004400         10  FILLER                  PIC X(06).
