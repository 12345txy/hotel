000100******************************************************************
000200* COPYBOOK    ACBILLRC                                           *
000300* BILL RECORD - ONE WRITTEN PER CHECK-OUT.                       *
000400*                                                                *
000500* 11/15/88 JRS  ORIGINAL LAYOUT                                   111588JR
000600******************************************************************
000700 01  AC-BILL-REC.
000800     05  BILL-ROOM-ID            PIC 9(04).
000900     05  BILL-CHECKIN-TIME       PIC 9(14).
001000****** REPORT PROGRAM ONLY EVER PRINTS THE RUN-MINUTE PORTION    JRS111588
001100     05  BILL-CHECKIN-TIME-R REDEFINES BILL-CHECKIN-TIME.
001200         10  BILL-CHECKIN-DATE-PART  PIC 9(09).
001300         10  BILL-CHECKIN-MIN-PART   PIC 9(05).
001400     05  BILL-CHECKOUT-TIME      PIC 9(14).
001500     05  BILL-CHECKOUT-TIME-R REDEFINES BILL-CHECKOUT-TIME.
001600         10  BILL-CHECKOUT-DATE-PART PIC 9(09).
001700         10  BILL-CHECKOUT-MIN-PART  PIC 9(05).
001800     05  BILL-STAY-DAYS          PIC 9(03).
001900     05  BILL-ROOM-COST          PIC 9(07)V99.
002000     05  BILL-AC-COST            PIC 9(07)V99.
002100     05  BILL-TOTAL-COST         PIC 9(07)V99.
002200     05  FILLER                  PIC X(18).
